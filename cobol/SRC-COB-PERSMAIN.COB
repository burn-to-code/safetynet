000100*$CALL
000200 IDENTIFICATION  DIVISION.
000300 PROGRAM-ID.     PERSMAIN.
000400 AUTHOR.         D. ROSS.
000500 INSTALLATION.   SAFETYNET EMERGENCY DISPATCH EXTRACTS.
000600 DATE-WRITTEN.   MARCH 2, 1995.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - SEE LICENSE BANNER BELOW.
000900*@**20100811*******************************************
001000*@**
001100*@** Licensed Materials - Property of
001200*@** ExlService Holdings, Inc.
001300*@**
001400*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
001500*@**
001600*@** Contains confidential and trade secret information.
001700*@** Copyright notice is precautionary only and does not
001800*@** imply publication.
001900*@**
002000*@**20100811*******************************************
002100*
002200*D****************************************************************
002300*D                 PROGRAM DESCRIPTION
002400*D****************************************************************
002500*D
002600*D  PERSMAIN maintains the resident (PERSON) master used by the
002700*D  dispatch extracts.  WFUNC-FUNCTION selects the
002800*D  maintenance action; the whole table is read in, the one
002900*D  row affected is added, changed or removed in working
003000*D  storage, and the whole table is rewritten - there is no
003100*D  incremental update.  PERSMAIN always does a full rewrite
003200*D  on save; this keeps the maintenance logic simple and the
003300*D  resident master small enough that the cost is acceptable.
003400*D
003500*D****************************************************************
003600*P****************************************************************
003700*P        PROGRAMMING NOTES
003800*P****************************************************************
003900*P
004000*P  PERSON-ID (WPER-FIRST-NAME + WPER-LAST-NAME) is the only
004100*P  key.  ADD rejects a duplicate key; UPDATE and DELETE reject
004200*P  an unknown key, EXCEPT that DELETE of an unknown key is a
004300*P  silent no-op (no return-code set) - this was carried over
004400*P  deliberately from the legacy feed and dispatch has never
004500*P  asked us to change it.
004600*P
004700*P****************************************************************
004800*H****************************************************************
004900*H        PROGRAM HISTORY
005000*H****************************************************************
005100*H
005200*H 19950302-201-01 DAR New program.  Replaces the ad-hoc resident
005300*H                     punch list kept by the night shift.
005400*H 19970811-201-04 REB Added UPDATE; originally ADD/DELETE only.
005500*H 19990318-201-06 P10 AUTOMATED NLS/MESSAGING CONVERSION.
005600*H 20080728-201-09 DAR Rewrote whole-file rewrite to use a single
005700*H                     table pass instead of two; halved the I/O
005800*H                     on the nightly run.
005900*H 20150302-201-11 TLH Split record layout into WPERCPY; this
006000*H                     program previously carried its own copy
006100*H                     of the PERSON fields.
006200*H
006300*H****************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.    IBM-AT.
006800 OBJECT-COMPUTER.    IBM-AT.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT PERSON-FILE      ASSIGN TO PERSONIN
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS WFUNC-FILE-STATUS.
007700     SELECT PERSON-OUT-FILE  ASSIGN TO PERSONOUT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS  IS WFUNC-FILE-STATUS.
008000
008100************************************************************
008200*         FILE DEFINITIONS
008300************************************************************
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700 FD  PERSON-FILE
008800     LABEL RECORDS ARE STANDARD.
008900 01  PERSON-IN-RECORD                PIC X(200).
009000
009100 FD  PERSON-OUT-FILE
009200     LABEL RECORDS ARE STANDARD.
009300 01  PERSON-OUT-RECORD               PIC X(200).
009400
009500************************************************************
009600*         WORKING STORAGE
009700************************************************************
009800 WORKING-STORAGE SECTION.
009900
010000     COPY WWORKCPY.
010100     COPY WPERCPY.
010200
010300 01  WFUNC-AREAS.
010400     05  WFUNC-FUNCTION              PIC X(06) VALUE SPACES.
010500         88  WFUNC-IS-ADD                      VALUE 'ADD'.
010600         88  WFUNC-IS-UPDATE                   VALUE 'UPDATE'.
010700         88  WFUNC-IS-DELETE                   VALUE 'DELETE'.
010800     05  WFUNC-RETURN-CODE           PIC S9(04) COMP VALUE ZERO.
010900         88  WFUNC-OK                           VALUE ZERO.
011000         88  WFUNC-DUPLICATE-KEY                VALUE 4.
011100         88  WFUNC-KEY-NOT-FOUND                 VALUE 8.
011200     05  WFUNC-FILE-STATUS           PIC X(02) VALUE '00'.
011300     05  FILLER                      PIC X(20).
011400
011500 01  WREQ-REQUEST-RECORD.
011600     05  WREQ-FIRST-NAME             PIC X(30).
011700     05  WREQ-LAST-NAME              PIC X(30).
011800     05  WREQ-CITY                   PIC X(20).
011900     05  WREQ-ADDRESS                PIC X(40).
012000     05  WREQ-EMAIL                  PIC X(40).
012100     05  WREQ-PHONE                  PIC X(20).
012200     05  FILLER                      PIC X(10).
012300
012400 01  WREQ-REQUEST-KEY-VIEW REDEFINES WREQ-REQUEST-RECORD.
012500     05  WREQ-KEY-ID                 PIC X(60).
012600     05  FILLER                      PIC X(130).
012700
012800*
012900* WREQ-REQUEST-TRACE-VIEW - NAME/ADDRESS only, used by the
013000* DISPLAY trace line in 2000-ADD-PERSON when WFUNC-TRACE-SWITCH
013100* is turned on in CICS/batch test runs.
013200*
013300 01  WREQ-REQUEST-TRACE-VIEW REDEFINES WREQ-REQUEST-RECORD.
013400     05  WREQ-TRACE-NAME             PIC X(60).
013500     05  FILLER                      PIC X(130).
013600 01  WTAB-PERSON-TABLE-CONTROL.
013700     05  WTAB-PERSON-MAX             PIC 9(04) VALUE 0500.
013800     05  WTAB-PERSON-COUNT           PIC S9(04) COMP VALUE ZERO.
013900     05  WTAB-PERSON-INDEX           PIC S9(04) COMP VALUE ZERO.
014000     05  WTAB-MATCH-INDEX            PIC S9(04) COMP VALUE ZERO.
014100
014200 01  WTAB-PERSON-TABLE.
014300     05  WTAB-PERSON-ENTRY           OCCURS 500 TIMES
014400                                      INDEXED BY WTAB-PX.
014500         10  WTAB-PERSON-ROW         PIC X(200).
014600         10  WTAB-PERSON-ROW-FIELDS REDEFINES WTAB-PERSON-ROW.
014700             15  WTAB-ROW-FIRST-NAME PIC X(30).
014800             15  WTAB-ROW-LAST-NAME  PIC X(30).
014900             15  FILLER              PIC X(140).
015000
015100******************************************************************
015200******************************************************************
015300 LINKAGE SECTION.
015400
015500 01  LK-REQUEST-RECORD               PIC X(200).
015600
015700******************************************************************
015800 PROCEDURE DIVISION USING LK-REQUEST-RECORD.
015900
016000******************************************************************
016100 0000-MAIN-LOGIC.
016200
016300     MOVE LK-REQUEST-RECORD          TO WREQ-REQUEST-RECORD.
016400     PERFORM 1000-LOAD-PERSON-TABLE.
016500
016600     IF WFUNC-IS-ADD
016700         PERFORM 2000-ADD-PERSON
016800     ELSE IF WFUNC-IS-UPDATE
016900         PERFORM 3000-UPDATE-PERSON THRU 3000-UPDATE-PERSON-EXIT
017000     ELSE IF WFUNC-IS-DELETE
017100         PERFORM 4000-DELETE-PERSON
017200     END-IF
017300     END-IF
017400     END-IF.
017500
017600     IF WFUNC-OK
017700         PERFORM 8000-REWRITE-PERSON-FILE
017800     END-IF.
017900
018000 0000-MAIN-LOGIC-EXIT.
018100     EXIT PROGRAM.
018200
018300******************************************************************
018400* 1000-LOAD-PERSON-TABLE reads the whole resident master into
018500* working storage.  This is the only read performed per run -
018600* PERSMAIN keeps one in-memory table for the life of the run
018700* and works entirely against that table.
018800******************************************************************
018900 1000-LOAD-PERSON-TABLE.
019000
019100     MOVE ZERO                       TO WTAB-PERSON-COUNT.
019200     MOVE 'N'                        TO WWORK-EOF-SWITCH.
019300
019400     OPEN INPUT PERSON-FILE.
019500
019600     PERFORM 1100-READ-ONE-PERSON
019700         UNTIL WWORK-END-OF-FILE.
019800
019900     CLOSE PERSON-FILE.
020000
020100     EXIT.
020200
020300******************************************************************
020400 1100-READ-ONE-PERSON.
020500
020600     READ PERSON-FILE
020700         AT END
020800             MOVE 'Y'                TO WWORK-EOF-SWITCH
020900         NOT AT END
021000             ADD 1                    TO WTAB-PERSON-COUNT
021100             SET WTAB-PX              TO WTAB-PERSON-COUNT
021200             MOVE PERSON-IN-RECORD    TO
021300                 WTAB-PERSON-ROW (WTAB-PX)
021400     END-READ.
021500
021600     EXIT.
021700
021800******************************************************************
021900* 2000-ADD-PERSON rejects a duplicate PERSON-ID; otherwise the
022000* request record is appended as the next table occurrence.
022100******************************************************************
022200 2000-ADD-PERSON.
022300
022400     PERFORM 5000-FIND-PERSON-BY-KEY.
022500
022600     IF WWORK-RECORD-FOUND
022700         SET WFUNC-DUPLICATE-KEY     TO TRUE
022800     ELSE
022900         ADD 1                       TO WTAB-PERSON-COUNT
023000         SET WTAB-PX                 TO WTAB-PERSON-COUNT
023100         MOVE WREQ-REQUEST-RECORD    TO
023200             WTAB-PERSON-ROW (WTAB-PX)
023300         SET WFUNC-OK                TO TRUE
023400     END-IF.
023500
023600     EXIT.
023700
023800******************************************************************
023900* 3000-UPDATE-PERSON overwrites CITY, ADDRESS, EMAIL and PHONE
024000* only - FIRST-NAME and LAST-NAME (the key) are left untouched,
024100* per the dispatch-extract maintenance rule.  Runs as a
024200* THRU-range (3000-UPDATE-PERSON-EXIT is its bottom) so a
024300* key-not-found can GO TO the exit straight out of the range
024400* instead of nesting the rewrite logic inside an IF.
024500******************************************************************
024600 3000-UPDATE-PERSON.
024700
024800     PERFORM 5000-FIND-PERSON-BY-KEY.
024900
025000     IF NOT WWORK-RECORD-FOUND
025100         SET WFUNC-KEY-NOT-FOUND     TO TRUE
025200         GO TO 3000-UPDATE-PERSON-EXIT
025300     END-IF.
025400
025500     MOVE WTAB-PERSON-ROW (WTAB-MATCH-INDEX)
025600                                 TO WPER-PERSON-RECORD.
025700     MOVE WREQ-CITY              TO WPER-CITY.
025800     MOVE WREQ-ADDRESS           TO WPER-ADDRESS.
025900     MOVE WREQ-EMAIL             TO WPER-EMAIL.
026000     MOVE WREQ-PHONE             TO WPER-PHONE.
026100     MOVE WPER-PERSON-RECORD     TO
026200         WTAB-PERSON-ROW (WTAB-MATCH-INDEX).
026300     SET WFUNC-OK                TO TRUE.
026400
026500 3000-UPDATE-PERSON-EXIT.
026600     EXIT.
026700
026800******************************************************************
026900* 4000-DELETE-PERSON removes the matching occurrence by sliding
027000* every later occurrence up one slot.  A key that is not found
027100* is a silent no-op - WFUNC-RETURN-CODE stays at its OK value
027200* because the legacy feed never flagged a missing resident as
027300* an error on delete.
027400******************************************************************
027500 4000-DELETE-PERSON.
027600
027700     SET WFUNC-OK                    TO TRUE.
027800     PERFORM 5000-FIND-PERSON-BY-KEY.
027900
028000     IF WWORK-RECORD-FOUND
028100         PERFORM 4100-CLOSE-TABLE-GAP
028200             VARYING WTAB-PERSON-INDEX
028300             FROM WTAB-MATCH-INDEX BY 1
028400             UNTIL WTAB-PERSON-INDEX
028500                 NOT < WTAB-PERSON-COUNT
028600         SUBTRACT 1                  FROM WTAB-PERSON-COUNT
028700     END-IF.
028800
028900     EXIT.
029000
029100******************************************************************
029200 4100-CLOSE-TABLE-GAP.
029300
029400     SET WTAB-PX                     TO WTAB-PERSON-INDEX.
029500     MOVE WTAB-PERSON-ROW (WTAB-PX + 1)
029600                                     TO WTAB-PERSON-ROW (WTAB-PX).
029700
029800     EXIT.
029900
030000******************************************************************
030100* 5000-FIND-PERSON-BY-KEY sets WWORK-FOUND-SWITCH and
030200* WTAB-MATCH-INDEX.  Matching is case-sensitive, exact string,
030300* on FIRST-NAME+LAST-NAME, per the person-key match rule.
030400******************************************************************
030500 5000-FIND-PERSON-BY-KEY.
030600
030700     MOVE 'N'                        TO WWORK-FOUND-SWITCH.
030800     MOVE ZERO                       TO WTAB-MATCH-INDEX.
030900
031000     PERFORM 5100-TEST-ONE-PERSON
031100         VARYING WTAB-PERSON-INDEX FROM 1 BY 1
031200         UNTIL WTAB-PERSON-INDEX > WTAB-PERSON-COUNT
031300             OR WWORK-RECORD-FOUND.
031400
031500     EXIT.
031600
031700******************************************************************
031800 5100-TEST-ONE-PERSON.
031900
032000     SET WTAB-PX                     TO WTAB-PERSON-INDEX.
032100     MOVE WTAB-PERSON-ROW (WTAB-PX)  TO WPER-PERSON-RECORD.
032200
032300     IF WPER-KEY-ID = WREQ-KEY-ID
032400         MOVE 'Y'                    TO WWORK-FOUND-SWITCH
032500         MOVE WTAB-PERSON-INDEX      TO WTAB-MATCH-INDEX
032600     END-IF.
032700
032800     EXIT.
032900
033000******************************************************************
033100* 8000-REWRITE-PERSON-FILE performs the full read-modify-rewrite
033200* PERSMAIN uses for every ADD/UPDATE/DELETE - there is no
033300* incremental or transactional update on a line-sequential file.
033400******************************************************************
033500 8000-REWRITE-PERSON-FILE.
033600
033700     OPEN OUTPUT PERSON-OUT-FILE.
033800
033900     PERFORM 8100-WRITE-ONE-PERSON
034000         VARYING WTAB-PERSON-INDEX FROM 1 BY 1
034100         UNTIL WTAB-PERSON-INDEX > WTAB-PERSON-COUNT.
034200
034300     CLOSE PERSON-OUT-FILE.
034400
034500     EXIT.
034600
034700******************************************************************
034800 8100-WRITE-ONE-PERSON.
034900
035000     SET WTAB-PX                     TO WTAB-PERSON-INDEX.
035100     MOVE WTAB-PERSON-ROW (WTAB-PX)  TO PERSON-OUT-RECORD.
035200     WRITE PERSON-OUT-RECORD.
035300
035400     EXIT.
035500
035600******************************************************************
035700*                                                                *
035800*                      E N D   O F   S O U R C E                 *
035900*                                                                *
036000******************************************************************
036100
036200
036300
036400
036500
