000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WPERCPY - Resident master layout for the dispatch extract
001800*D  suite.  One occurrence per household resident.  PERSON-ID
001900*D  (first+last name concatenated) is the unique key; there is
002000*D  no ISAM alternate index on this copy - callers enforce
002100*D  uniqueness in working storage.
002200*D
002300*D****************************************************************
002400*H****************************************************************
002500*H        COPY MEMBER HISTORY
002600*H****************************************************************
002700*H
002800*H 20150126-101-01 TLH New copy member for resident extracts.
002900*H 20160614-101-04 TLH Widened WPER-ADDRESS for rural route text.
003000*H 20180614-101-11 REB Regrouped the flat record into name/
003100*H                     address/contact/reserved blocks and added
003200*H                     WPER-RESIDENT-STATUS-CD so a future purge
003300*H                     run has somewhere to mark a closed record
003400*H                     without shortening the record.  No change
003500*H                     to any existing field's name or position.
003600*H
003700*H****************************************************************
003800 01  WPER-PERSON-RECORD.
003900     05  WPER-NAME-INFO.
004000         10  WPER-FIRST-NAME          PIC X(30).
004100         10  WPER-LAST-NAME           PIC X(30).
004200     05  WPER-ADDRESS-INFO.
004300         10  WPER-ADDRESS             PIC X(40).                  101-04
004400         10  WPER-CITY                PIC X(20).
004500         10  WPER-ZIP                 PIC X(10).
004600     05  WPER-CONTACT-INFO.
004700         10  WPER-PHONE               PIC X(20).
004800         10  WPER-EMAIL               PIC X(40).
004900     05  WPER-RESERVED-INFO.
005000         10  WPER-RESIDENT-STATUS-CD  PIC X(02).
005100             88  WPER-STATUS-ACTIVE           VALUE 'AC'.
005200             88  WPER-STATUS-INACTIVE         VALUE 'IN'.
005300             88  WPER-STATUS-DECEASED         VALUE 'DC'.
005400         10  WPER-SEQUENCE-NO         PIC 9(05).
005500         10  FILLER                   PIC X(03).
005600*
005700* WPER-PERSON-KEY-VIEW - a flattened view of the key used by
005800* every lookup/add/update/delete paragraph that matches on
005900* PERSON-ID rather than on the individual name fields.
006000*
006100 01  WPER-PERSON-KEY-VIEW REDEFINES WPER-PERSON-RECORD.
006200     05  WPER-KEY-ID                  PIC X(60).
006300     05  FILLER                       PIC X(140).
006400
006500
006600
