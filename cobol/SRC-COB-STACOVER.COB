000100*$CALL
000200 IDENTIFICATION  DIVISION.
000300 PROGRAM-ID.     STACOVER.
000400 AUTHOR.         BOYNTON.
000500 INSTALLATION.   SAFETYNET EMERGENCY DISPATCH EXTRACTS.
000600 DATE-WRITTEN.   JUNE 10, 1996.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - SEE LICENSE BANNER BELOW.
000900*@**20100811*******************************************
001000*@**
001100*@** Licensed Materials - Property of
001200*@** ExlService Holdings, Inc.
001300*@**
001400*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
001500*@**
001600*@** Contains confidential and trade secret information.
001700*@** Copyright notice is precautionary only and does not
001800*@** imply publication.
001900*@**
002000*@**20100811*******************************************
002100*
002200*D****************************************************************
002300*D                 PROGRAM DESCRIPTION
002400*D****************************************************************
002500*D
002600*D  STACOVER builds the station-coverage extract for planning:
002700*D  given one STATION-NUMBER, list every resident covered by
002800*D  that station (name/address/phone), plus adult and minor
002900*D  head-counts.  The control total (ADULT-COUNT + CHILD-COUNT)
003000*D  is verified against the resident count before the footer is
003100*D  written - a mismatch abends the run.
003200*D
003300*D****************************************************************
003400*P****************************************************************
003500*P        PROGRAMMING NOTES
003600*P****************************************************************
003700*P
003800*P  STATION-NUMBER arrives as text on LK-REQUEST-RECORD and must
003900*P  be all numeric before any table lookup is attempted - a
004000*P  non-numeric argument is rejected, not abended.  A station
004100*P  number with no covered addresses is also rejected (not an
004200*P  abend) - "this station number must not exist" per dispatch.
004300*P
004400*P****************************************************************
004500*H****************************************************************
004600*H        PROGRAM HISTORY
004700*H****************************************************************
004800*H
004900*H 960610-302-01 BOYNTON New program.
005000*H 980722-302-03 P10 AUTOMATED NLS/MESSAGING CONVERSION.
005100*H 20020906-302-05 RDE Fujitsu port (auto-converted).
005200*H 20150302-302-08 TLH Split record layout into WSCVCPY; added
005300*H                     age calc for the adult/minor head-count.
005400*H 20180614-302-09 REB Added the abend-dump alternate views to
005500*H                     the person/station working storage; no
005600*H                     change to the coverage-count logic itself.
005700*H
005800*H****************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.    IBM-AT.
006300 OBJECT-COMPUTER.    IBM-AT.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PERSON-FILE        ASSIGN TO PERSONIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WFUNC-FILE-STATUS.
007200     SELECT FIRESTATION-FILE   ASSIGN TO FSTATNIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WFUNC-FILE-STATUS.
007500     SELECT MEDICAL-FILE       ASSIGN TO MEDRECIN
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS WFUNC-FILE-STATUS.
007800     SELECT EXTRACT-FILE       ASSIGN TO STACOVOT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS WFUNC-FILE-STATUS.
008100
008200************************************************************
008300*         FILE DEFINITIONS
008400************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  PERSON-FILE
008900     LABEL RECORDS ARE STANDARD.
009000 01  PERSON-IN-RECORD                PIC X(200).
009100
009200 FD  FIRESTATION-FILE
009300     LABEL RECORDS ARE STANDARD.
009400 01  FIRESTATION-IN-RECORD           PIC X(50).
009500
009600 FD  MEDICAL-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  MEDICAL-IN-RECORD               PIC X(6080).
009900
010000 FD  EXTRACT-FILE
010100     LABEL RECORDS ARE STANDARD.
010200 01  EXTRACT-RECORD                  PIC X(156).
010300
010400************************************************************
010500*         WORKING STORAGE
010600************************************************************
010700 WORKING-STORAGE SECTION.
010800
010900     COPY WWORKCPY.
011000     COPY WPERCPY.
011100     COPY WFSTCPY.
011200     COPY WMEDCPY.
011300     COPY WSCVCPY.
011400
011500 01  WFUNC-AREAS.
011600     05  WFUNC-RETURN-CODE           PIC S9(04) COMP VALUE ZERO.
011700         88  WFUNC-OK                           VALUE ZERO.
011800         88  WFUNC-INVALID-ARGUMENT              VALUE 4.
011900         88  WFUNC-STATION-NOT-FOUND             VALUE 8.
012000     05  FILLER                      PIC X(20).
012100
012200 01  WREQ-REQUEST-RECORD.
012300     05  WREQ-STATION-NUMBER-X       PIC X(04).
012400     05  FILLER                      PIC X(16).
012500
012600 01  WTAB-PERSON-TABLE-CONTROL.
012700     05  WTAB-PERSON-COUNT           PIC S9(04) COMP VALUE ZERO.
012800     05  WTAB-PERSON-INDEX           PIC S9(04) COMP VALUE ZERO.
012900*
013000* WTAB-PERSON-CONTROL-ALT - byte view of the two counters, kept
013100* for the abend dump formatter (ILBOABN0 prints raw storage, not
013200* edited numerics).
013300*
013400 01  WTAB-PERSON-CONTROL-ALT REDEFINES WTAB-PERSON-TABLE-CONTROL.
013500     05  FILLER                      PIC X(08).
013600 01  WTAB-PERSON-TABLE.
013700     05  WTAB-PERSON-ENTRY           OCCURS 500 TIMES
013800                                      INDEXED BY WTAB-PX.
013900         10  WTAB-PERSON-ROW         PIC X(200).
014000         10  WTAB-PERSON-ROW-FIELDS REDEFINES WTAB-PERSON-ROW.
014100             15  WTAB-ROW-FIRST-NAME PIC X(30).
014200             15  WTAB-ROW-LAST-NAME  PIC X(30).
014300             15  WTAB-ROW-ADDRESS    PIC X(40).
014400             15  FILLER              PIC X(100).
014500
014600 01  WTAB-STATION-TABLE-CONTROL.
014700     05  WTAB-STATION-COUNT          PIC S9(04) COMP VALUE ZERO.
014800     05  WTAB-STATION-INDEX          PIC S9(04) COMP VALUE ZERO.
014900 01  WTAB-STATION-TABLE.
015000     05  WTAB-STATION-ENTRY          OCCURS 300 TIMES
015100                                      INDEXED BY WTAB-SX.
015200         10  WTAB-STATION-ROW        PIC X(50).
015300         10  WTAB-STATION-ROW-FIELDS REDEFINES WTAB-STATION-ROW.
015400             15  WTAB-ROW-ADDRESS-2  PIC X(40).
015500             15  WTAB-ROW-STATION-NO PIC 9(04).
015600             15  FILLER              PIC X(06).
015700
015800 01  WTAB-MEDICAL-TABLE-CONTROL.
015900     05  WTAB-MEDICAL-COUNT          PIC S9(04) COMP VALUE ZERO.
016000     05  WTAB-MEDICAL-INDEX          PIC S9(04) COMP VALUE ZERO.
016100 01  WTAB-MEDICAL-TABLE.
016200     05  WTAB-MEDICAL-ENTRY          OCCURS 500 TIMES
016300                                      INDEXED BY WTAB-MX.
016400         10  WTAB-MEDICAL-ROW        PIC X(6080).
016500
016600 01  WTAB-COVER-ADDR-TABLE-CONTROL.
016700     05  WTAB-ADDR-COUNT             PIC S9(04) COMP VALUE ZERO.
016800     05  WTAB-ADDR-INDEX             PIC S9(04) COMP VALUE ZERO.
016900 01  WTAB-COVER-ADDR-TABLE.
017000     05  WTAB-ADDR-ENTRY             OCCURS 500 TIMES
017100                                      INDEXED BY WTAB-AX.
017200         10  WTAB-ADDR-VALUE         PIC X(40).
017300
017400 01  WWRK-COUNT-FIELDS.
017500     05  WWRK-STATION-NUMBER-N       PIC 9(04) VALUE ZERO.
017600     05  WWRK-ADULT-COUNT            PIC S9(06) COMP VALUE ZERO.
017700     05  WWRK-CHILD-COUNT            PIC S9(06) COMP VALUE ZERO.
017800     05  WWRK-RESIDENT-COUNT         PIC S9(06) COMP VALUE ZERO.
017900     05  FILLER                      PIC X(10).
018000
018100******************************************************************
018200******************************************************************
018300 LINKAGE SECTION.
018400
018500 01  LK-REQUEST-RECORD               PIC X(20).
018600
018700******************************************************************
018800 PROCEDURE DIVISION USING LK-REQUEST-RECORD.
018900
019000******************************************************************
019100 0000-MAIN-LOGIC.
019200
019300     MOVE LK-REQUEST-RECORD          TO WREQ-REQUEST-RECORD.
019400     SET WFUNC-OK                    TO TRUE.
019500
019600     PERFORM 1500-EDIT-STATION-NUMBER.
019700
019800     IF WFUNC-OK
019900         PERFORM 1000-LOAD-MASTER-FILES
020000         PERFORM 2000-FIND-STATION-ADDRESSES
020100     END-IF.
020200
020300     IF WFUNC-OK
020400         PERFORM 3000-BUILD-COVERAGE-EXTRACT
020500         PERFORM 4000-VERIFY-CONTROL-TOTAL
020600     END-IF.
020700
020800 0000-MAIN-LOGIC-EXIT.
020900     EXIT PROGRAM.
021000
021100******************************************************************
021200* 1500-EDIT-STATION-NUMBER rejects a STATION-NUMBER argument
021300* containing any non-digit character, before any table lookup
021400* is attempted.
021500******************************************************************
021600 1500-EDIT-STATION-NUMBER.
021700
021800     IF WREQ-STATION-NUMBER-X IS NOT NUMERIC
021900         SET WFUNC-INVALID-ARGUMENT  TO TRUE
022000     ELSE
022100         MOVE WREQ-STATION-NUMBER-X  TO WWRK-STATION-NUMBER-N
022200     END-IF.
022300
022400     EXIT.
022500
022600******************************************************************
022700* 1000-LOAD-MASTER-FILES reads all three master files into
022800* working storage.
022900******************************************************************
023000 1000-LOAD-MASTER-FILES.
023100
023200     MOVE ZERO                       TO WTAB-PERSON-COUNT.
023300     MOVE 'N'                        TO WWORK-EOF-SWITCH.
023400     OPEN INPUT PERSON-FILE.
023500     PERFORM 1100-READ-ONE-PERSON
023600         UNTIL WWORK-END-OF-FILE.
023700     CLOSE PERSON-FILE.
023800
023900     MOVE ZERO                       TO WTAB-STATION-COUNT.
024000     MOVE 'N'                        TO WWORK-EOF-SWITCH.
024100     OPEN INPUT FIRESTATION-FILE.
024200     PERFORM 1200-READ-ONE-STATION
024300         UNTIL WWORK-END-OF-FILE.
024400     CLOSE FIRESTATION-FILE.
024500
024600     MOVE ZERO                       TO WTAB-MEDICAL-COUNT.
024700     MOVE 'N'                        TO WWORK-EOF-SWITCH.
024800     OPEN INPUT MEDICAL-FILE.
024900     PERFORM 1300-READ-ONE-MEDICAL
025000         UNTIL WWORK-END-OF-FILE.
025100     CLOSE MEDICAL-FILE.
025200
025300     EXIT.
025400
025500******************************************************************
025600 1100-READ-ONE-PERSON.
025700
025800     READ PERSON-FILE
025900         AT END
026000             MOVE 'Y'                TO WWORK-EOF-SWITCH
026100         NOT AT END
026200             ADD 1                    TO WTAB-PERSON-COUNT
026300             SET WTAB-PX              TO WTAB-PERSON-COUNT
026400             MOVE PERSON-IN-RECORD    TO
026500                 WTAB-PERSON-ROW (WTAB-PX)
026600     END-READ.
026700
026800     EXIT.
026900
027000******************************************************************
027100 1200-READ-ONE-STATION.
027200
027300     READ FIRESTATION-FILE
027400         AT END
027500             MOVE 'Y'                TO WWORK-EOF-SWITCH
027600         NOT AT END
027700             ADD 1                    TO WTAB-STATION-COUNT
027800             SET WTAB-SX              TO WTAB-STATION-COUNT
027900             MOVE FIRESTATION-IN-RECORD TO
028000                 WTAB-STATION-ROW (WTAB-SX)
028100     END-READ.
028200
028300     EXIT.
028400
028500******************************************************************
028600 1300-READ-ONE-MEDICAL.
028700
028800     READ MEDICAL-FILE
028900         AT END
029000             MOVE 'Y'                TO WWORK-EOF-SWITCH
029100         NOT AT END
029200             ADD 1                    TO WTAB-MEDICAL-COUNT
029300             SET WTAB-MX              TO WTAB-MEDICAL-COUNT
029400             MOVE MEDICAL-IN-RECORD   TO
029500                 WTAB-MEDICAL-ROW (WTAB-MX)
029600     END-READ.
029700
029800     EXIT.
029900
030000******************************************************************
030100* 2000-FIND-STATION-ADDRESSES collects every ADDRESS covered by
030200* the requested STATION-NUMBER.  A station number that covers
030300* no address is rejected - "this station number must not
030400* exist".
030500******************************************************************
030600 2000-FIND-STATION-ADDRESSES.
030700
030800     MOVE ZERO                       TO WTAB-ADDR-COUNT.
030900
031000     PERFORM 2100-TEST-ONE-STATION
031100         VARYING WTAB-STATION-INDEX FROM 1 BY 1
031200         UNTIL WTAB-STATION-INDEX > WTAB-STATION-COUNT.
031300
031400     IF WTAB-ADDR-COUNT = ZERO
031500         SET WFUNC-STATION-NOT-FOUND TO TRUE
031600     END-IF.
031700
031800     EXIT.
031900
032000******************************************************************
032100 2100-TEST-ONE-STATION.
032200
032300     SET WTAB-SX                     TO WTAB-STATION-INDEX.
032400     MOVE WTAB-STATION-ROW (WTAB-SX) TO WFST-STATION-RECORD.
032500
032600     IF WFST-STATION-NUMBER = WWRK-STATION-NUMBER-N
032700         ADD 1                       TO WTAB-ADDR-COUNT
032800         SET WTAB-AX                 TO WTAB-ADDR-COUNT
032900         MOVE WFST-ADDRESS           TO WTAB-ADDR-VALUE (WTAB-AX)
033000     END-IF.
033100
033200     EXIT.
033300
033400******************************************************************
033500* 3000-BUILD-COVERAGE-EXTRACT emits one detail line per resident
033600* of a covered address, and totals the adult/minor head-count
033700* as it goes.
033800******************************************************************
033900 3000-BUILD-COVERAGE-EXTRACT.
034000
034100     MOVE ZERO                       TO WWRK-ADULT-COUNT.
034200     MOVE ZERO                       TO WWRK-CHILD-COUNT.
034300     MOVE ZERO                       TO WWRK-RESIDENT-COUNT.
034400
034500     OPEN OUTPUT EXTRACT-FILE.
034600
034700     PERFORM 3100-TEST-ONE-PERSON
034800         VARYING WTAB-PERSON-INDEX FROM 1 BY 1
034900         UNTIL WTAB-PERSON-INDEX > WTAB-PERSON-COUNT.
035000
035100     EXIT.
035200
035300******************************************************************
035400 3100-TEST-ONE-PERSON.
035500
035600     SET WTAB-PX                     TO WTAB-PERSON-INDEX.
035700     MOVE WTAB-PERSON-ROW (WTAB-PX)  TO WPER-PERSON-RECORD.
035800     MOVE 'N'                        TO WWORK-FOUND-SWITCH.
035900
036000     PERFORM 3200-TEST-ONE-ADDRESS
036100         VARYING WTAB-ADDR-INDEX FROM 1 BY 1
036200         UNTIL WTAB-ADDR-INDEX > WTAB-ADDR-COUNT
036300             OR WWORK-RECORD-FOUND.
036400
036500     IF WWORK-RECORD-FOUND
036600         PERFORM 3500-FIND-MEDICAL-FOR-PERSON
036700         PERFORM 3600-CALC-AGE-AND-CLASS
036800         PERFORM 3700-WRITE-COVERAGE-ENTRY
036900         ADD 1                        TO WWRK-RESIDENT-COUNT
037000         IF WWORK-IS-MAJOR
037100             ADD 1                    TO WWRK-ADULT-COUNT
037200         ELSE
037300             ADD 1                    TO WWRK-CHILD-COUNT
037400         END-IF
037500     END-IF.
037600
037700     EXIT.
037800
037900******************************************************************
038000 3200-TEST-ONE-ADDRESS.
038100
038200     SET WTAB-AX                     TO WTAB-ADDR-INDEX.
038300
038400     IF WPER-ADDRESS = WTAB-ADDR-VALUE (WTAB-AX)
038500         MOVE 'Y'                    TO WWORK-FOUND-SWITCH
038600     END-IF.
038700
038800     EXIT.
038900
039000******************************************************************
039100* 3500-FIND-MEDICAL-FOR-PERSON abends if the resident has no
039200* matching medical record - the join is mandatory for the
039300* adult/minor head-count.
039400******************************************************************
039500 3500-FIND-MEDICAL-FOR-PERSON.
039600
039700     MOVE 'N'                        TO WWORK-BIRTH-VALID-SWITCH.
039800     MOVE 'N'                        TO WWORK-DUP-SWITCH.
039900
040000     PERFORM 3510-TEST-ONE-MEDICAL
040100         VARYING WTAB-MEDICAL-INDEX FROM 1 BY 1
040200         UNTIL WTAB-MEDICAL-INDEX > WTAB-MEDICAL-COUNT
040300             OR WWORK-DUPLICATE-FOUND.
040400
040500     IF NOT WWORK-DUPLICATE-FOUND
040600         DISPLAY 'STACOVER - MEDICAL RECORD NOT FOUND FOR PERSON'
040700         MOVE 302                    TO WWORK-ABEND-CODE
040800         CALL 'ILBOABN0' USING WWORK-ABEND-CODE
040900         STOP RUN
041000     END-IF.
041100
041200     EXIT.
041300
041400******************************************************************
041500 3510-TEST-ONE-MEDICAL.
041600
041700     SET WTAB-MX                     TO WTAB-MEDICAL-INDEX.
041800     MOVE WTAB-MEDICAL-ROW (WTAB-MX) TO WMED-MEDICAL-RECORD.
041900
042000     IF WMED-FIRST-NAME = WPER-FIRST-NAME
042100         AND WMED-LAST-NAME = WPER-LAST-NAME
042200         MOVE 'Y'                    TO WWORK-DUP-SWITCH
042300         MOVE WMED-BIRTH-DATE        TO WWORK-BIRTH-DATE-EDIT
042400     END-IF.
042500
042600     EXIT.
042700
042800******************************************************************
042900* 3600-CALC-AGE-AND-CLASS computes AGE as full elapsed years
043000* between BIRTH-DATE and the current run date; an unparsable
043100* BIRTH-DATE defaults AGE to zero and classifies as minor -
043200* this is swallowed, not an error.
043300******************************************************************
043400 3600-CALC-AGE-AND-CLASS.
043500
043600     MOVE ZERO                       TO WWORK-AGE-YEARS.
043700     MOVE 'N'                        TO WWORK-IS-MAJOR-SWITCH.
043800
043900     IF WWORK-BIRTH-MM IS NUMERIC
044000         AND WWORK-BIRTH-DD IS NUMERIC
044100         AND WWORK-BIRTH-YYYY IS NUMERIC
044200
044300         COMPUTE WWORK-AGE-YEARS =
044400             WWORK-CURRENT-YYYY - WWORK-BIRTH-YYYY
044500
044600         IF WWORK-CURRENT-MM < WWORK-BIRTH-MM
044700             SUBTRACT 1              FROM WWORK-AGE-YEARS
044800         ELSE
044900             IF WWORK-CURRENT-MM = WWORK-BIRTH-MM
045000                 AND WWORK-CURRENT-DD < WWORK-BIRTH-DD
045100                 SUBTRACT 1          FROM WWORK-AGE-YEARS
045200             END-IF
045300         END-IF
045400
045500         IF WWORK-AGE-YEARS > 18
045600             MOVE 'Y'                TO WWORK-IS-MAJOR-SWITCH
045700         END-IF
045800     END-IF.
045900
046000     EXIT.
046100
046200******************************************************************
046300 3700-WRITE-COVERAGE-ENTRY.
046400
046500     MOVE SPACES                     TO WSCV-COVERAGE-ENTRY.
046600     MOVE WPER-FIRST-NAME            TO WSCV-FIRST-NAME.
046700     MOVE WPER-LAST-NAME             TO WSCV-LAST-NAME.
046800     STRING WPER-ADDRESS             DELIMITED BY SIZE
046900         ' '                          DELIMITED BY SIZE
047000         WPER-ZIP                     DELIMITED BY SIZE
047100         ' '                          DELIMITED BY SIZE
047200         WPER-CITY                    DELIMITED BY SIZE
047300         INTO WSCV-ADDRESS-COMPLETE
047400     END-STRING.
047500     MOVE WPER-PHONE                 TO WSCV-PHONE.
047600
047700     MOVE WSCV-COVERAGE-ENTRY        TO EXTRACT-RECORD.
047800     WRITE EXTRACT-RECORD.
047900
048000     EXIT.
048100
048200******************************************************************
048300* 4000-VERIFY-CONTROL-TOTAL abends if ADULT-COUNT + CHILD-COUNT
048400* does not equal the resident count written above - a mismatch
048500* is a data integrity failure, not a warning.
048600******************************************************************
048700 4000-VERIFY-CONTROL-TOTAL.
048800
048900     IF (WWRK-ADULT-COUNT + WWRK-CHILD-COUNT)
049000             NOT = WWRK-RESIDENT-COUNT
049100         DISPLAY 'STACOVER - CONTROL TOTAL MISMATCH'
049200         MOVE 303                    TO WWORK-ABEND-CODE
049300         CALL 'ILBOABN0' USING WWORK-ABEND-CODE
049400         CLOSE EXTRACT-FILE
049500         STOP RUN
049600     END-IF.
049700
049800     MOVE SPACES                     TO WSCV-COVERAGE-FOOTER.
049900     MOVE 'STATION TOTALS'           TO WSCV-FOOTER-LITERAL.
050000     MOVE WWRK-ADULT-COUNT           TO WSCV-ADULT-COUNT.
050100     MOVE WWRK-CHILD-COUNT           TO WSCV-CHILD-COUNT.
050200
050300     MOVE WSCV-COVERAGE-FOOTER       TO EXTRACT-RECORD.
050400     WRITE EXTRACT-RECORD.
050500
050600     CLOSE EXTRACT-FILE.
050700
050800     EXIT.
050900
051000******************************************************************
051100*                                                                *
051200*                      E N D   O F   S O U R C E                 *
051300*                                                                *
051400******************************************************************
051500
051600
051700
051800
