000100*$CALL
000200 IDENTIFICATION  DIVISION.
000300 PROGRAM-ID.     PERSLNAM.
000400 AUTHOR.         D. ROSS.
000500 INSTALLATION.   SAFETYNET EMERGENCY DISPATCH EXTRACTS.
000600 DATE-WRITTEN.   MAY 9, 1995.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - SEE LICENSE BANNER BELOW.
000900*@**20100811*******************************************
001000*@**
001100*@** Licensed Materials - Property of
001200*@** ExlService Holdings, Inc.
001300*@**
001400*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
001500*@**
001600*@** Contains confidential and trade secret information.
001700*@** Copyright notice is precautionary only and does not
001800*@** imply publication.
001900*@**
002000*@**20100811*******************************************
002100*
002200*D****************************************************************
002300*D                 PROGRAM DESCRIPTION
002400*D****************************************************************
002500*D
002600*D  PERSLNAM builds the person-by-last-name extract: given one
002700*D  LAST-NAME, list every resident whose last name matches it
002800*D  WITHOUT regard to upper/lower case, with address, age,
002900*D  email, and the matched medical record's medication and
003000*D  allergy lists.
003100*D
003200*D****************************************************************
003300*P****************************************************************
003400*P        PROGRAMMING NOTES
003500*P****************************************************************
003600*P
003700*P  This is one of exactly two lookups in the whole dispatch
003800*P  extract suite that is NOT case-sensitive (the other being the
003900*P  fire-station address lookup).  Every other key match in this
004000*P  suite - person, medical-record, address - is case-sensitive.
004100*P  Do not "fix" this to match the others; it was raised as a
004200*P  defect once (ticket 107-03 below) and closed as working-as-
004300*P  designed.
004400*P
004500*P  No intrinsic upper-case function is used to fold case - this
004600*P  shop's compiler predates them.  INSPECT ... CONVERTING against
004700*P  a working copy of each name is used instead, on both sides of
004800*P  the compare, so the request value itself is never altered.
004900*P
005000*P  A resident with no matching medical record is NOT an abend
005100*P  here - AGE, EMAIL and the medication/allergy counts simply
005200*P  come back zero/blank.  Only STACOVER and FIREALRT treat a
005300*P  missing medical record as fatal.
005400*P
005500*P****************************************************************
005600*H****************************************************************
005700*H        PROGRAM HISTORY
005800*H****************************************************************
005900*H
006000*H 950509-307-01 DAR New program.
006100*H 980722-307-02 P10 AUTOMATED NLS/MESSAGING CONVERSION.
006200*H 20000615-107-03 TLH Ticket 107-03: case-sensitivity of last-
006300*H                     name match reviewed and closed WAD.
006400*H 20150302-307-06 TLH Split record layout into WPLNCPY.
006500*H 20180614-307-08 REB Added the abend-dump alternate views to
006600*H                     the person/medical working storage; no
006700*H                     change to the case-fold compare itself.
006800*H
006900*H****************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.    IBM-AT.
007400 OBJECT-COMPUTER.    IBM-AT.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT PERSON-FILE        ASSIGN TO PERSONIN
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS  IS WFUNC-FILE-STATUS.
008300     SELECT MEDICAL-FILE       ASSIGN TO MEDRECIN
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS  IS WFUNC-FILE-STATUS.
008600     SELECT EXTRACT-FILE       ASSIGN TO PERSLNOT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS WFUNC-FILE-STATUS.
008900
009000************************************************************
009100*         FILE DEFINITIONS
009200************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  PERSON-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  PERSON-IN-RECORD                PIC X(200).
009900
010000 FD  MEDICAL-FILE
010100     LABEL RECORDS ARE STANDARD.
010200 01  MEDICAL-IN-RECORD               PIC X(6080).
010300
010400 FD  EXTRACT-FILE
010500     LABEL RECORDS ARE STANDARD.
010600 01  EXTRACT-RECORD                  PIC X(6124).
010700
010800************************************************************
010900*         WORKING STORAGE
011000************************************************************
011100 WORKING-STORAGE SECTION.
011200
011300     COPY WWORKCPY.
011400     COPY WPERCPY.
011500     COPY WMEDCPY.
011600     COPY WPLNCPY.
011700
011800 01  WFUNC-AREAS.
011900     05  WFUNC-FILE-STATUS           PIC X(02) VALUE '00'.
012000     05  FILLER                      PIC X(20).
012100
012200 01  WREQ-REQUEST-RECORD.
012300     05  WREQ-LAST-NAME               PIC X(30).
012400     05  FILLER                       PIC X(20).
012500
012600*
012700* WWRK-CASE-FOLD-FIELDS - upper-cased working copies of the
012800* request's last name and of each candidate resident's last
012900* name, used only for the compare; the real fields are never
013000* altered.
013100*
013200 01  WWRK-CASE-FOLD-FIELDS.
013300     05  WWRK-REQ-LAST-UC             PIC X(30).
013400     05  WWRK-PER-LAST-UC             PIC X(30).
013500
013600 01  WTAB-PERSON-TABLE-CONTROL.
013700     05  WTAB-PERSON-COUNT           PIC S9(04) COMP VALUE ZERO.
013800     05  WTAB-PERSON-INDEX           PIC S9(04) COMP VALUE ZERO.
013900*
014000* WTAB-PERSON-CONTROL-ALT - byte view of the two counters, kept
014100* for the abend dump formatter (ILBOABN0 prints raw storage, not
014200* edited numerics).
014300*
014400 01  WTAB-PERSON-CONTROL-ALT REDEFINES WTAB-PERSON-TABLE-CONTROL.
014500     05  FILLER                      PIC X(08).
014600 01  WTAB-PERSON-TABLE.
014700     05  WTAB-PERSON-ENTRY           OCCURS 500 TIMES
014800                                      INDEXED BY WTAB-PX.
014900         10  WTAB-PERSON-ROW         PIC X(200).
015000         10  WTAB-PERSON-ROW-FIELDS REDEFINES WTAB-PERSON-ROW.
015100             15  WTAB-ROW-FIRST-NAME PIC X(30).
015200             15  WTAB-ROW-LAST-NAME  PIC X(30).
015300             15  FILLER              PIC X(140).
015400
015500 01  WTAB-MEDICAL-TABLE-CONTROL.
015600     05  WTAB-MEDICAL-COUNT          PIC S9(04) COMP VALUE ZERO.
015700     05  WTAB-MEDICAL-INDEX          PIC S9(04) COMP VALUE ZERO.
015800*
015900* WTAB-MEDICAL-CONTROL-ALT - byte view of the same two counters,
016000* kept for the abend dump formatter.
016100*
016200 01  WTAB-MEDICAL-CONTROL-ALT
016250       REDEFINES WTAB-MEDICAL-TABLE-CONTROL.
016300     05  FILLER                      PIC X(08).
016400 01  WTAB-MEDICAL-TABLE.
016500     05  WTAB-MEDICAL-ENTRY          OCCURS 500 TIMES
016600                                      INDEXED BY WTAB-MX.
016700         10  WTAB-MEDICAL-ROW        PIC X(6080).
016800
016900******************************************************************
017000******************************************************************
017100 LINKAGE SECTION.
017200
017300 01  LK-REQUEST-RECORD               PIC X(30).
017400
017500******************************************************************
017600 PROCEDURE DIVISION USING LK-REQUEST-RECORD.
017700
017800******************************************************************
017900 0000-MAIN-LOGIC.
018000
018100     MOVE LK-REQUEST-RECORD          TO WREQ-REQUEST-RECORD.
018200
018300     MOVE WREQ-LAST-NAME             TO WWRK-REQ-LAST-UC.
018400     INSPECT WWRK-REQ-LAST-UC
018500         CONVERTING
018600             'abcdefghijklmnopqrstuvwxyz'
018700         TO
018800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018900
019000     PERFORM 1000-LOAD-MASTER-FILES.
019100
019200     OPEN OUTPUT EXTRACT-FILE.
019300     PERFORM 3000-TEST-ONE-PERSON
019400         VARYING WTAB-PERSON-INDEX FROM 1 BY 1
019500         UNTIL WTAB-PERSON-INDEX > WTAB-PERSON-COUNT.
019600     CLOSE EXTRACT-FILE.
019700
019800 0000-MAIN-LOGIC-EXIT.
019900     EXIT PROGRAM.
020000
020100******************************************************************
020200 1000-LOAD-MASTER-FILES.
020300
020400     MOVE ZERO                       TO WTAB-PERSON-COUNT.
020500     MOVE 'N'                        TO WWORK-EOF-SWITCH.
020600     OPEN INPUT PERSON-FILE.
020700     PERFORM 1100-READ-ONE-PERSON
020800         UNTIL WWORK-END-OF-FILE.
020900     CLOSE PERSON-FILE.
021000
021100     MOVE ZERO                       TO WTAB-MEDICAL-COUNT.
021200     MOVE 'N'                        TO WWORK-EOF-SWITCH.
021300     OPEN INPUT MEDICAL-FILE.
021400     PERFORM 1300-READ-ONE-MEDICAL
021500         UNTIL WWORK-END-OF-FILE.
021600     CLOSE MEDICAL-FILE.
021700
021800     EXIT.
021900
022000******************************************************************
022100 1100-READ-ONE-PERSON.
022200
022300     READ PERSON-FILE
022400         AT END
022500             MOVE 'Y'                TO WWORK-EOF-SWITCH
022600         NOT AT END
022700             ADD 1                    TO WTAB-PERSON-COUNT
022800             SET WTAB-PX              TO WTAB-PERSON-COUNT
022900             MOVE PERSON-IN-RECORD    TO
023000                 WTAB-PERSON-ROW (WTAB-PX)
023100     END-READ.
023200
023300     EXIT.
023400
023500******************************************************************
023600 1300-READ-ONE-MEDICAL.
023700
023800     READ MEDICAL-FILE
023900         AT END
024000             MOVE 'Y'                TO WWORK-EOF-SWITCH
024100         NOT AT END
024200             ADD 1                    TO WTAB-MEDICAL-COUNT
024300             SET WTAB-MX              TO WTAB-MEDICAL-COUNT
024400             MOVE MEDICAL-IN-RECORD   TO
024500                 WTAB-MEDICAL-ROW (WTAB-MX)
024600     END-READ.
024700
024800     EXIT.
024900
025000******************************************************************
025100* 3000-TEST-ONE-PERSON folds each candidate's last name to upper
025200* case before comparing, so the match is case-insensitive without
025300* touching the resident's own stored name.
025400******************************************************************
025500 3000-TEST-ONE-PERSON.
025600
025700     SET WTAB-PX                     TO WTAB-PERSON-INDEX.
025800     MOVE WTAB-PERSON-ROW (WTAB-PX)  TO WPER-PERSON-RECORD.
025900
026000     MOVE WPER-LAST-NAME              TO WWRK-PER-LAST-UC.
026100     INSPECT WWRK-PER-LAST-UC
026200         CONVERTING
026300             'abcdefghijklmnopqrstuvwxyz'
026400         TO
026500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026600
026700     IF WWRK-PER-LAST-UC = WWRK-REQ-LAST-UC
026800         PERFORM 3200-FIND-MEDICAL-FOR-PERSON
026900         PERFORM 3600-CALC-AGE
027000         PERFORM 3700-WRITE-LASTNAME-ENTRY
027100     END-IF.
027200
027300     EXIT.
027400
027500******************************************************************
027600 3200-FIND-MEDICAL-FOR-PERSON.
027700
027800     MOVE 'N'                        TO WWORK-DUP-SWITCH.
027900     MOVE SPACES                     TO WMED-MEDICAL-RECORD.
028000     MOVE SPACES                     TO WWORK-BIRTH-DATE-EDIT.
028100
028200     PERFORM 3210-TEST-ONE-MEDICAL
028300         VARYING WTAB-MEDICAL-INDEX FROM 1 BY 1
028400         UNTIL WTAB-MEDICAL-INDEX > WTAB-MEDICAL-COUNT
028500             OR WWORK-DUPLICATE-FOUND.
028600
028700     EXIT.
028800
028900******************************************************************
029000 3210-TEST-ONE-MEDICAL.
029100
029200     SET WTAB-MX                     TO WTAB-MEDICAL-INDEX.
029300     MOVE WTAB-MEDICAL-ROW (WTAB-MX) TO WMED-MEDICAL-RECORD.
029400
029500     IF WMED-FIRST-NAME = WPER-FIRST-NAME
029600         AND WMED-LAST-NAME = WPER-LAST-NAME
029700         MOVE 'Y'                    TO WWORK-DUP-SWITCH
029800         MOVE WMED-BIRTH-DATE        TO WWORK-BIRTH-DATE-EDIT
029900     END-IF.
030000
030100     EXIT.
030200
030300******************************************************************
030400* 3600-CALC-AGE - same calendar-aware year count used throughout
030500* the suite; an unparsable or absent BIRTH-DATE defaults to zero.
030600******************************************************************
030700 3600-CALC-AGE.
030800
030900     MOVE ZERO                       TO WWORK-AGE-YEARS.
031000
031100     IF WWORK-BIRTH-MM IS NUMERIC
031200         AND WWORK-BIRTH-DD IS NUMERIC
031300         AND WWORK-BIRTH-YYYY IS NUMERIC
031400
031500         COMPUTE WWORK-AGE-YEARS =
031600             WWORK-CURRENT-YYYY - WWORK-BIRTH-YYYY
031700
031800         IF WWORK-CURRENT-MM < WWORK-BIRTH-MM
031900             SUBTRACT 1              FROM WWORK-AGE-YEARS
032000         ELSE
032100             IF WWORK-CURRENT-MM = WWORK-BIRTH-MM
032200                 AND WWORK-CURRENT-DD < WWORK-BIRTH-DD
032300                 SUBTRACT 1          FROM WWORK-AGE-YEARS
032400             END-IF
032500         END-IF
032600     END-IF.
032700
032800     EXIT.
032900
033000******************************************************************
033100 3700-WRITE-LASTNAME-ENTRY.
033200
033300     MOVE SPACES                      TO WPLN-LASTNAME-ENTRY.
033400     MOVE WPER-LAST-NAME              TO WPLN-LAST-NAME.
033500     MOVE WPER-ADDRESS                TO WPLN-ADDRESS.
033600     MOVE WWORK-AGE-YEARS             TO WPLN-AGE.
033700     MOVE WPER-EMAIL                  TO WPLN-EMAIL.
033800     MOVE WMED-MED-COUNT              TO WPLN-MED-COUNT.
033900     MOVE WMED-ALG-COUNT              TO WPLN-ALG-COUNT.
034000     MOVE WMED-MEDICATIONS            TO WPLN-MEDICATIONS.
034100     MOVE WMED-ALLERGIES              TO WPLN-ALLERGIES.
034200
034300     MOVE WPLN-LASTNAME-ENTRY         TO EXTRACT-RECORD.
034400     WRITE EXTRACT-RECORD.
034500
034600     EXIT.
034700
034800******************************************************************
034900*                                                                *
035000*                      E N D   O F   S O U R C E                 *
035100*                                                                *
035200******************************************************************
035300
035400
035500
