000100*$CALL
000200 IDENTIFICATION  DIVISION.
000300 PROGRAM-ID.     FLOODEXT.
000400 AUTHOR.         BOYNTON.
000500 INSTALLATION.   SAFETYNET EMERGENCY DISPATCH EXTRACTS.
000600 DATE-WRITTEN.   AUGUST 19, 1996.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - SEE LICENSE BANNER BELOW.
000900*@**20100811*******************************************
001000*@**
001100*@** Licensed Materials - Property of
001200*@** ExlService Holdings, Inc.
001300*@**
001400*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
001500*@**
001600*@** Contains confidential and trade secret information.
001700*@** Copyright notice is precautionary only and does not
001800*@** imply publication.
001900*@**
002000*@**20100811*******************************************
002100*
002200*D****************************************************************
002300*D                 PROGRAM DESCRIPTION
002400*D****************************************************************
002500*D
002600*D  FLOODEXT builds the flood-warning extract.  Given up to twenty
002700*D  fire-station numbers (a flood notice covers more than one
002800*D  station's territory), it finds every address covered by any
002900*D  of them, then lists the residents of each address grouped
003000*D  under a group-header line - one header per address, followed
003100*D  by that address's resident detail lines.
003200*D
003300*D****************************************************************
003400*P****************************************************************
003500*P        PROGRAMMING NOTES
003600*P****************************************************************
003700*P
003800*P  The "group break" here is not a SORT-driven control break -
003900*P  the address table is built in station-number request order,
004000*P  which already keeps addresses together because the
004100*P  station-to-address join produces them that way.  A later
004200*P  maintainer adding a true multi-file SORT step should be aware
004300*P  this program has never needed one.
004400*P
004500*P  A resident with no matching medical record is NOT an abend
004600*P  here - AGE defaults to zero and the line is written anyway.
004700*P  This differs from STACOVER and FIREALRT, where a missing
004800*P  medical record is fatal; dispatch confirmed flood notices
004900*P  must go out even with incomplete medical data.
005000*P
005100*P****************************************************************
005200*H****************************************************************
005300*H        PROGRAM HISTORY
005400*H****************************************************************
005500*H
005600*H 960819-306-01 BOYNTON New program.
005700*H 980722-306-02 P10 AUTOMATED NLS/MESSAGING CONVERSION.
005800*H 20020906-306-04 RDE Fujitsu port (auto-converted).
005900*H 20150302-306-07 TLH Split record layout into WFLDCPY.
006000*H 20180614-306-09 REB Added the abend-dump alternate views to
006100*H                     the person/station/address working
006200*H                     storage; no change to the group-break
006300*H                     logic itself.
006400*H
006500*H****************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.    IBM-AT.
007000 OBJECT-COMPUTER.    IBM-AT.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT PERSON-FILE        ASSIGN TO PERSONIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS  IS WFUNC-FILE-STATUS.
007900     SELECT FIRESTATION-FILE   ASSIGN TO FSTATNIN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS WFUNC-FILE-STATUS.
008200     SELECT MEDICAL-FILE       ASSIGN TO MEDRECIN
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS  IS WFUNC-FILE-STATUS.
008500     SELECT EXTRACT-FILE       ASSIGN TO FLOODEOT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS  IS WFUNC-FILE-STATUS.
008800
008900************************************************************
009000*         FILE DEFINITIONS
009100************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  PERSON-FILE
009600     LABEL RECORDS ARE STANDARD.
009700 01  PERSON-IN-RECORD                PIC X(200).
009800
009900 FD  FIRESTATION-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 01  FIRESTATION-IN-RECORD           PIC X(50).
010200
010300 FD  MEDICAL-FILE
010400     LABEL RECORDS ARE STANDARD.
010500 01  MEDICAL-IN-RECORD               PIC X(6080).
010600
010700 FD  EXTRACT-FILE
010800     LABEL RECORDS ARE STANDARD.
010900 01  EXTRACT-RECORD                  PIC X(505).
011000
011100************************************************************
011200*         WORKING STORAGE
011300************************************************************
011400 WORKING-STORAGE SECTION.
011500
011600     COPY WWORKCPY.
011700     COPY WPERCPY.
011800     COPY WFSTCPY.
011900     COPY WMEDCPY.
012000     COPY WFLDCPY.
012100
012200 01  WFUNC-AREAS.
012300     05  WFUNC-FILE-STATUS           PIC X(02) VALUE '00'.
012400     05  FILLER                      PIC X(20).
012500
012600*
012700* WREQ-REQUEST-RECORD carries up to twenty station numbers - a
012800* flood notice's territory is rarely a single station.
012900*
013000 01  WREQ-REQUEST-RECORD.
013100     05  WREQ-STATION-COUNT          PIC 9(02).
013200     05  WREQ-STATION-NUMBER         PIC 9(04)
013300                                      OCCURS 20 TIMES.
013400     05  FILLER                      PIC X(08).
013500
013600 01  WTAB-PERSON-TABLE-CONTROL.
013700     05  WTAB-PERSON-COUNT           PIC S9(04) COMP VALUE ZERO.
013800     05  WTAB-PERSON-INDEX           PIC S9(04) COMP VALUE ZERO.
013900*
014000* WTAB-PERSON-CONTROL-ALT - byte view of the two counters, kept
014100* for the abend dump formatter (ILBOABN0 prints raw storage, not
014200* edited numerics).
014300*
014400 01  WTAB-PERSON-CONTROL-ALT REDEFINES WTAB-PERSON-TABLE-CONTROL.
014500     05  FILLER                      PIC X(08).
014600 01  WTAB-PERSON-TABLE.
014700     05  WTAB-PERSON-ENTRY           OCCURS 500 TIMES
014800                                      INDEXED BY WTAB-PX.
014900         10  WTAB-PERSON-ROW         PIC X(200).
015000         10  WTAB-PERSON-ROW-FIELDS REDEFINES WTAB-PERSON-ROW.
015100             15  WTAB-ROW-FIRST-NAME PIC X(30).
015200             15  WTAB-ROW-LAST-NAME  PIC X(30).
015300             15  WTAB-ROW-ADDRESS    PIC X(40).
015400             15  FILLER              PIC X(100).
015500
015600 01  WTAB-STATION-TABLE-CONTROL.
015700     05  WTAB-STATION-COUNT          PIC S9(04) COMP VALUE ZERO.
015800     05  WTAB-STATION-INDEX          PIC S9(04) COMP VALUE ZERO.
015900 01  WTAB-STATION-TABLE.
016000     05  WTAB-STATION-ENTRY          OCCURS 300 TIMES
016100                                      INDEXED BY WTAB-SX.
016200         10  WTAB-STATION-ROW        PIC X(50).
016300         10  WTAB-STATION-ROW-FIELDS REDEFINES WTAB-STATION-ROW.
016400             15  WTAB-ROW-ADDRESS-2  PIC X(40).
016500             15  WTAB-ROW-STATION-NO PIC 9(04).
016600             15  FILLER              PIC X(06).
016700
016800 01  WTAB-MEDICAL-TABLE-CONTROL.
016900     05  WTAB-MEDICAL-COUNT          PIC S9(04) COMP VALUE ZERO.
017000     05  WTAB-MEDICAL-INDEX          PIC S9(04) COMP VALUE ZERO.
017100 01  WTAB-MEDICAL-TABLE.
017200     05  WTAB-MEDICAL-ENTRY          OCCURS 500 TIMES
017300                                      INDEXED BY WTAB-MX.
017400         10  WTAB-MEDICAL-ROW        PIC X(6080).
017500
017600*
017700* WTAB-ADDR-TABLE - the distinct addresses covered by any of the
017800* requested station numbers, built in station-request order.
017900*
018000 01  WTAB-ADDR-TABLE-CONTROL.
018100     05  WTAB-ADDR-COUNT              PIC S9(04) COMP VALUE ZERO.
018200     05  WTAB-ADDR-INDEX              PIC S9(04) COMP VALUE ZERO.
018300     05  WTAB-REQ-INDEX               PIC S9(04) COMP VALUE ZERO.
018400*
018500* WTAB-ADDR-CONTROL-ALT - byte view of the same three counters,
018600* kept for the abend dump formatter.
018700*
018800 01  WTAB-ADDR-CONTROL-ALT REDEFINES WTAB-ADDR-TABLE-CONTROL.
018900     05  FILLER                      PIC X(12).
019000 01  WTAB-ADDR-TABLE.
019100     05  WTAB-ADDR-ENTRY              OCCURS 300 TIMES
019200                                      INDEXED BY WTAB-AX.
019300         10  WTAB-ADDR-VALUE          PIC X(40).
019400
019500 01  WWRK-TEXT-FIELDS.
019600     05  WWRK-MED-TEXT                PIC X(206).
019700     05  WWRK-ALG-TEXT                PIC X(106).
019800     05  WWRK-MED-INDEX                PIC S9(04) COMP VALUE ZERO.
019900     05  WWRK-ALG-INDEX                PIC S9(04) COMP VALUE ZERO.
020000
020100******************************************************************
020200******************************************************************
020300 LINKAGE SECTION.
020400
020500 01  LK-REQUEST-RECORD               PIC X(100).
020600
020700******************************************************************
020800 PROCEDURE DIVISION USING LK-REQUEST-RECORD.
020900
021000******************************************************************
021100 0000-MAIN-LOGIC.
021200
021300     MOVE LK-REQUEST-RECORD          TO WREQ-REQUEST-RECORD.
021400
021500     PERFORM 1000-LOAD-MASTER-FILES.
021600     PERFORM 2000-FIND-COVERED-ADDRESSES.
021700
021800     OPEN OUTPUT EXTRACT-FILE.
021900     PERFORM 3000-WRITE-ONE-ADDR-GROUP
022000         VARYING WTAB-ADDR-INDEX FROM 1 BY 1
022100         UNTIL WTAB-ADDR-INDEX > WTAB-ADDR-COUNT.
022200     CLOSE EXTRACT-FILE.
022300
022400 0000-MAIN-LOGIC-EXIT.
022500     EXIT PROGRAM.
022600
022700******************************************************************
022800 1000-LOAD-MASTER-FILES.
022900
023000     MOVE ZERO                       TO WTAB-PERSON-COUNT.
023100     MOVE 'N'                        TO WWORK-EOF-SWITCH.
023200     OPEN INPUT PERSON-FILE.
023300     PERFORM 1100-READ-ONE-PERSON
023400         UNTIL WWORK-END-OF-FILE.
023500     CLOSE PERSON-FILE.
023600
023700     MOVE ZERO                       TO WTAB-STATION-COUNT.
023800     MOVE 'N'                        TO WWORK-EOF-SWITCH.
023900     OPEN INPUT FIRESTATION-FILE.
024000     PERFORM 1200-READ-ONE-STATION
024100         UNTIL WWORK-END-OF-FILE.
024200     CLOSE FIRESTATION-FILE.
024300
024400     MOVE ZERO                       TO WTAB-MEDICAL-COUNT.
024500     MOVE 'N'                        TO WWORK-EOF-SWITCH.
024600     OPEN INPUT MEDICAL-FILE.
024700     PERFORM 1300-READ-ONE-MEDICAL
024800         UNTIL WWORK-END-OF-FILE.
024900     CLOSE MEDICAL-FILE.
025000
025100     EXIT.
025200
025300******************************************************************
025400 1100-READ-ONE-PERSON.
025500
025600     READ PERSON-FILE
025700         AT END
025800             MOVE 'Y'                TO WWORK-EOF-SWITCH
025900         NOT AT END
026000             ADD 1                    TO WTAB-PERSON-COUNT
026100             SET WTAB-PX              TO WTAB-PERSON-COUNT
026200             MOVE PERSON-IN-RECORD    TO
026300                 WTAB-PERSON-ROW (WTAB-PX)
026400     END-READ.
026500
026600     EXIT.
026700
026800******************************************************************
026900 1200-READ-ONE-STATION.
027000
027100     READ FIRESTATION-FILE
027200         AT END
027300             MOVE 'Y'                TO WWORK-EOF-SWITCH
027400         NOT AT END
027500             ADD 1                    TO WTAB-STATION-COUNT
027600             SET WTAB-SX              TO WTAB-STATION-COUNT
027700             MOVE FIRESTATION-IN-RECORD TO
027800                 WTAB-STATION-ROW (WTAB-SX)
027900     END-READ.
028000
028100     EXIT.
028200
028300******************************************************************
028400 1300-READ-ONE-MEDICAL.
028500
028600     READ MEDICAL-FILE
028700         AT END
028800             MOVE 'Y'                TO WWORK-EOF-SWITCH
028900         NOT AT END
029000             ADD 1                    TO WTAB-MEDICAL-COUNT
029100             SET WTAB-MX              TO WTAB-MEDICAL-COUNT
029200             MOVE MEDICAL-IN-RECORD   TO
029300                 WTAB-MEDICAL-ROW (WTAB-MX)
029400     END-READ.
029500
029600     EXIT.
029700
029800******************************************************************
029900* 2000-FIND-COVERED-ADDRESSES walks the requested station numbers
030000* in the order given, collecting every address mapped to any of
030100* them (a station covering several addresses contributes one
030200* entry per address; the same address is never added twice even
030300* if two requested stations both name it, which cannot normally
030400* happen since ADDRESS is the station-file key).
030500******************************************************************
030600 2000-FIND-COVERED-ADDRESSES.
030700
030800     MOVE ZERO                       TO WTAB-ADDR-COUNT.
030900
031000     PERFORM 2100-TEST-ONE-REQUEST
031100         VARYING WTAB-REQ-INDEX FROM 1 BY 1
031200         UNTIL WTAB-REQ-INDEX > WREQ-STATION-COUNT.
031300
031400     EXIT.
031500
031600******************************************************************
031700 2100-TEST-ONE-REQUEST.
031800
031900     PERFORM 2200-TEST-ONE-STATION
032000         VARYING WTAB-STATION-INDEX FROM 1 BY 1
032100         UNTIL WTAB-STATION-INDEX > WTAB-STATION-COUNT.
032200
032300     EXIT.
032400
032500******************************************************************
032600 2200-TEST-ONE-STATION.
032700
032800     SET WTAB-SX                     TO WTAB-STATION-INDEX.
032900     MOVE WTAB-STATION-ROW (WTAB-SX) TO WFST-STATION-RECORD.
033000
033100     IF WFST-STATION-NUMBER =
033200         WREQ-STATION-NUMBER (WTAB-REQ-INDEX)
033300         ADD 1                       TO WTAB-ADDR-COUNT
033400         SET WTAB-AX                 TO WTAB-ADDR-COUNT
033500         MOVE WFST-ADDRESS           TO
033600             WTAB-ADDR-VALUE (WTAB-AX)
033700     END-IF.
033800
033900     EXIT.
034000
034100******************************************************************
034200* 3000-WRITE-ONE-ADDR-GROUP is the control break: one header line
034300* per covered address, then the detail lines for its residents.
034400******************************************************************
034500 3000-WRITE-ONE-ADDR-GROUP.
034600
034700     SET WTAB-AX                     TO WTAB-ADDR-INDEX.
034800
034900     MOVE SPACES                     TO WFLD-GROUP-HEADER.
035000     MOVE 'FLOOD ADDRESS: '          TO WFLD-HEADER-LITERAL.
035100     MOVE WTAB-ADDR-VALUE (WTAB-AX)  TO WFLD-HEADER-ADDRESS.
035200     MOVE WFLD-GROUP-HEADER          TO EXTRACT-RECORD.
035300     WRITE EXTRACT-RECORD.
035400
035500     PERFORM 3100-TEST-ONE-PERSON
035600         VARYING WTAB-PERSON-INDEX FROM 1 BY 1
035700         UNTIL WTAB-PERSON-INDEX > WTAB-PERSON-COUNT.
035800
035900     EXIT.
036000
036100******************************************************************
036200 3100-TEST-ONE-PERSON.
036300
036400     SET WTAB-PX                     TO WTAB-PERSON-INDEX.
036500     MOVE WTAB-PERSON-ROW (WTAB-PX)  TO WPER-PERSON-RECORD.
036600
036700     IF WPER-ADDRESS = WTAB-ADDR-VALUE (WTAB-AX)
036800         PERFORM 3200-FIND-MEDICAL-FOR-PERSON
036900         PERFORM 3300-WRITE-FLOOD-ENTRY
037000     END-IF.
037100
037200     EXIT.
037300
037400******************************************************************
037500* 3200-FIND-MEDICAL-FOR-PERSON - no matching record is not an
037600* error here; AGE and the medication/allergy text default to
037700* empty and the line is written anyway.
037800******************************************************************
037900 3200-FIND-MEDICAL-FOR-PERSON.
038000
038100     MOVE 'N'                        TO WWORK-DUP-SWITCH.
038200     MOVE SPACES                     TO WMED-MEDICAL-RECORD.
038300     MOVE SPACES                     TO WWORK-BIRTH-DATE-EDIT.
038400
038500     PERFORM 3210-TEST-ONE-MEDICAL
038600         VARYING WTAB-MEDICAL-INDEX FROM 1 BY 1
038700         UNTIL WTAB-MEDICAL-INDEX > WTAB-MEDICAL-COUNT
038800             OR WWORK-DUPLICATE-FOUND.
038900
039000     PERFORM 3600-CALC-AGE.
039100
039200     EXIT.
039300
039400******************************************************************
039500 3210-TEST-ONE-MEDICAL.
039600
039700     SET WTAB-MX                     TO WTAB-MEDICAL-INDEX.
039800     MOVE WTAB-MEDICAL-ROW (WTAB-MX) TO WMED-MEDICAL-RECORD.
039900
040000     IF WMED-FIRST-NAME = WPER-FIRST-NAME
040100         AND WMED-LAST-NAME = WPER-LAST-NAME
040200         MOVE 'Y'                    TO WWORK-DUP-SWITCH
040300         MOVE WMED-BIRTH-DATE        TO WWORK-BIRTH-DATE-EDIT
040400     END-IF.
040500
040600     EXIT.
040700
040800******************************************************************
040900* 3600-CALC-AGE - same calendar-aware year count used throughout
041000* the suite; an unparsable or absent BIRTH-DATE defaults to zero.
041100******************************************************************
041200 3600-CALC-AGE.
041300
041400     MOVE ZERO                       TO WWORK-AGE-YEARS.
041500
041600     IF WWORK-BIRTH-MM IS NUMERIC
041700         AND WWORK-BIRTH-DD IS NUMERIC
041800         AND WWORK-BIRTH-YYYY IS NUMERIC
041900
042000         COMPUTE WWORK-AGE-YEARS =
042100             WWORK-CURRENT-YYYY - WWORK-BIRTH-YYYY
042200
042300         IF WWORK-CURRENT-MM < WWORK-BIRTH-MM
042400             SUBTRACT 1              FROM WWORK-AGE-YEARS
042500         ELSE
042600             IF WWORK-CURRENT-MM = WWORK-BIRTH-MM
042700                 AND WWORK-CURRENT-DD < WWORK-BIRTH-DD
042800                 SUBTRACT 1          FROM WWORK-AGE-YEARS
042900             END-IF
043000         END-IF
043100     END-IF.
043200
043300     EXIT.
043400
043500******************************************************************
043600 3300-WRITE-FLOOD-ENTRY.
043700
043800     MOVE SPACES                     TO WFLD-FLOOD-ENTRY.
043900     MOVE WPER-ADDRESS                TO WFLD-ADDRESS.
044000     MOVE WPER-FIRST-NAME             TO WFLD-FIRST-NAME.
044100     MOVE WPER-LAST-NAME              TO WFLD-LAST-NAME.
044200     MOVE WPER-PHONE                  TO WFLD-PHONE.
044300     MOVE WWORK-AGE-YEARS             TO WFLD-AGE.
044400
044500     PERFORM 3400-BUILD-MED-TEXT.
044600     PERFORM 3500-BUILD-ALG-TEXT.
044700
044800     MOVE WFLD-FLOOD-ENTRY            TO EXTRACT-RECORD.
044900     WRITE EXTRACT-RECORD.
045000
045100     EXIT.
045200
045300******************************************************************
045400* 3400-BUILD-MED-TEXT comma-joins the matched person's medication
045500* list behind the report literal.
045600******************************************************************
045700 3400-BUILD-MED-TEXT.
045800
045900     MOVE 'Medications: '             TO WWRK-MED-TEXT.
046000
046100     IF WMED-MED-COUNT > ZERO
046200         PERFORM 3410-APPEND-ONE-MED
046300             VARYING WWRK-MED-INDEX FROM 1 BY 1
046400             UNTIL WWRK-MED-INDEX > WMED-MED-COUNT
046500     END-IF.
046600
046700     MOVE WWRK-MED-TEXT                TO WFLD-MEDICATIONS-TEXT.
046800
046900     EXIT.
047000
047100******************************************************************
047200 3410-APPEND-ONE-MED.
047300
047400     IF WWRK-MED-INDEX > 1
047500         STRING WWRK-MED-TEXT DELIMITED BY SIZE
047600             ', ' DELIMITED BY SIZE
047700             WMED-MEDICATIONS (WWRK-MED-INDEX)
047800                 DELIMITED BY SPACE
047900             INTO WWRK-MED-TEXT
048000         END-STRING
048100     ELSE
048200         STRING WWRK-MED-TEXT DELIMITED BY SIZE
048300             WMED-MEDICATIONS (WWRK-MED-INDEX)
048400                 DELIMITED BY SPACE
048500             INTO WWRK-MED-TEXT
048600         END-STRING
048700     END-IF.
048800
048900     EXIT.
049000
049100******************************************************************
049200* 3500-BUILD-ALG-TEXT comma-joins the matched person's allergy
049300* list behind the report literal, same pattern as medications.
049400******************************************************************
049500 3500-BUILD-ALG-TEXT.
049600
049700     MOVE 'Allergies: '                TO WWRK-ALG-TEXT.
049800
049900     IF WMED-ALG-COUNT > ZERO
050000         PERFORM 3510-APPEND-ONE-ALG
050100             VARYING WWRK-ALG-INDEX FROM 1 BY 1
050200             UNTIL WWRK-ALG-INDEX > WMED-ALG-COUNT
050300     END-IF.
050400
050500     MOVE WWRK-ALG-TEXT                TO WFLD-ALLERGIES-TEXT.
050600
050700     EXIT.
050800
050900******************************************************************
051000 3510-APPEND-ONE-ALG.
051100
051200     IF WWRK-ALG-INDEX > 1
051300         STRING WWRK-ALG-TEXT DELIMITED BY SIZE
051400             ', ' DELIMITED BY SIZE
051500             WMED-ALLERGIES (WWRK-ALG-INDEX)
051600                 DELIMITED BY SPACE
051700             INTO WWRK-ALG-TEXT
051800         END-STRING
051900     ELSE
052000         STRING WWRK-ALG-TEXT DELIMITED BY SIZE
052100             WMED-ALLERGIES (WWRK-ALG-INDEX)
052200                 DELIMITED BY SPACE
052300             INTO WWRK-ALG-TEXT
052400         END-STRING
052500     END-IF.
052600
052700     EXIT.
052800
052900******************************************************************
053000*                                                                *
053100*                      E N D   O F   S O U R C E                 *
053200*                                                                *
053300******************************************************************
053400
053500
053600
