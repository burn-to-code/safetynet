000100*$CALL
000200 IDENTIFICATION  DIVISION.
000300 PROGRAM-ID.     FSTAMAIN.
000400 AUTHOR.         D. ROSS.
000500 INSTALLATION.   SAFETYNET EMERGENCY DISPATCH EXTRACTS.
000600 DATE-WRITTEN.   JULY 14, 1995.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - SEE LICENSE BANNER BELOW.
000900*@**20130101*******************************************
001000*@**
001100*@** Licensed Materials - Property of
001200*@** ExlService Holdings, Inc.
001300*@**
001400*@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.
001500*@**
001600*@** Contains confidential and trade secret information.
001700*@** Copyright notice is precautionary only and does not
001800*@** imply publication.
001900*@**
002000*@**20130101*******************************************
002100*
002200*D****************************************************************
002300*D                 PROGRAM DESCRIPTION
002400*D****************************************************************
002500*D
002600*D  FSTAMAIN maintains the ADDRESS-to-STATION-NUMBER mapping used
002700*D  by the fire/flood/coverage extracts.  Keyed by ADDRESS only -
002800*D  one station number per address.  Whole-table read, single
002900*D  row maintained, whole-table rewrite, same as PERSMAIN.
003000*D
003100*D****************************************************************
003200*P****************************************************************
003300*P        PROGRAMMING NOTES
003400*P****************************************************************
003500*P
003600*P  DELETE of an address not on file is rejected (not a silent
003700*P  no-op like PERSMAIN) - see WFUNC-RETURN-CODE below.  Do not
003800*P  "fix" this to match PERSMAIN; dispatch confirmed the two
003900*P  programs are intentionally different here.
004000*P
004100*P****************************************************************
004200*H****************************************************************
004300*H        PROGRAM HISTORY
004400*H****************************************************************
004500*H
004600*H 19950714-202-01 DAR New program.
004700*H 19990318-202-03 P10 AUTOMATED NLS/MESSAGING CONVERSION.
004800*H 20050711-202-06 DAR ADDED ADDRESS UNIQUENESS CHECK ON ADD;
004900*H                     PRIOR VERSION ALLOWED TWO STATIONS PER
005000*H                     ADDRESS.
005100*H 20150302-202-09 TLH Split record layout into WFSTCPY.
005200*H
005300*H****************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.    IBM-AT.
005800 OBJECT-COMPUTER.    IBM-AT.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT FIRESTATION-FILE     ASSIGN TO FSTATNIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WFUNC-FILE-STATUS.
006700     SELECT FIRESTATION-OUT-FILE ASSIGN TO FSTATNOT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WFUNC-FILE-STATUS.
007000
007100************************************************************
007200*         FILE DEFINITIONS
007300************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  FIRESTATION-FILE
007800     LABEL RECORDS ARE STANDARD.
007900 01  FIRESTATION-IN-RECORD           PIC X(50).
008000
008100 FD  FIRESTATION-OUT-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 01  FIRESTATION-OUT-RECORD          PIC X(50).
008400
008500************************************************************
008600*         WORKING STORAGE
008700************************************************************
008800 WORKING-STORAGE SECTION.
008900
009000     COPY WWORKCPY.
009100     COPY WFSTCPY.
009200
009300 01  WFUNC-AREAS.
009400     05  WFUNC-FUNCTION              PIC X(06) VALUE SPACES.
009500         88  WFUNC-IS-ADD                      VALUE 'ADD'.
009600         88  WFUNC-IS-UPDATE                   VALUE 'UPDATE'.
009700         88  WFUNC-IS-DELETE                   VALUE 'DELETE'.
009800     05  WFUNC-RETURN-CODE           PIC S9(04) COMP VALUE ZERO.
009900         88  WFUNC-OK                           VALUE ZERO.
010000         88  WFUNC-DUPLICATE-KEY                VALUE 4.
010100         88  WFUNC-KEY-NOT-FOUND                VALUE 8.
010200     05  WFUNC-FILE-STATUS           PIC X(02) VALUE '00'.
010300     05  FILLER                      PIC X(20).
010400
010500 01  WREQ-REQUEST-RECORD.
010600     05  WREQ-ADDRESS                PIC X(40).
010700     05  WREQ-STATION-NUMBER         PIC 9(04).
010800     05  FILLER                      PIC X(06).
010900*
011000* WREQ-REQUEST-ALT - alphanumeric overlay of the station-number
011100* field, used by the DISPLAY trace line in 2000-ADD-STATION
011200* without a separate numeric-to-display edit.
011300*
011400 01  WREQ-REQUEST-ALT REDEFINES WREQ-REQUEST-RECORD.
011500     05  FILLER                      PIC X(40).
011600     05  WREQ-STATION-NUMBER-X       PIC X(04).
011700     05  FILLER                      PIC X(06).
011800
011900 01  WTAB-STATION-TABLE-CONTROL.
012000     05  WTAB-STATION-MAX            PIC 9(04) VALUE 0300.
012100     05  WTAB-STATION-COUNT          PIC S9(04) COMP VALUE ZERO.
012200     05  WTAB-STATION-INDEX          PIC S9(04) COMP VALUE ZERO.
012300     05  WTAB-MATCH-INDEX            PIC S9(04) COMP VALUE ZERO.
012400*
012500* WTAB-STATION-CONTROL-ALT - alphanumeric view of the same four
012600* counters, kept for the abend dump formatter (ILBOABN0 prints
012700* raw storage, not edited numerics).
012800*
012900 01  WTAB-STATION-CONTROL-ALT
012950       REDEFINES WTAB-STATION-TABLE-CONTROL.
013000     05  FILLER                      PIC X(16).
013100
013200 01  WTAB-STATION-TABLE.
013300     05  WTAB-STATION-ENTRY          OCCURS 300 TIMES
013400                                      INDEXED BY WTAB-SX.
013500         10  WTAB-STATION-ROW        PIC X(50).
013600         10  WTAB-STATION-ROW-FIELDS REDEFINES WTAB-STATION-ROW.
013700             15  WTAB-ROW-ADDRESS    PIC X(40).
013800             15  WTAB-ROW-STATION-NO PIC 9(04).
013900             15  FILLER              PIC X(06).
014000
014100******************************************************************
014200******************************************************************
014300 LINKAGE SECTION.
014400
014500 01  LK-REQUEST-RECORD               PIC X(50).
014600
014700******************************************************************
014800 PROCEDURE DIVISION USING LK-REQUEST-RECORD.
014900
015000******************************************************************
015100 0000-MAIN-LOGIC.
015200
015300     MOVE LK-REQUEST-RECORD          TO WREQ-REQUEST-RECORD.
015400     PERFORM 1000-LOAD-STATION-TABLE.
015500
015600     IF WFUNC-IS-ADD
015700         PERFORM 2000-ADD-STATION
015800     ELSE IF WFUNC-IS-UPDATE
015900         PERFORM 3000-UPDATE-STATION
016000     ELSE IF WFUNC-IS-DELETE
016100         PERFORM 4000-DELETE-STATION
016200     END-IF
016300     END-IF
016400     END-IF.
016500
016600     IF WFUNC-OK
016700         PERFORM 8000-REWRITE-STATION-FILE
016800     END-IF.
016900
017000 0000-MAIN-LOGIC-EXIT.
017100     EXIT PROGRAM.
017200
017300******************************************************************
017400 1000-LOAD-STATION-TABLE.
017500
017600     MOVE ZERO                       TO WTAB-STATION-COUNT.
017700     MOVE 'N'                        TO WWORK-EOF-SWITCH.
017800
017900     OPEN INPUT FIRESTATION-FILE.
018000
018100     PERFORM 1100-READ-ONE-STATION
018200         UNTIL WWORK-END-OF-FILE.
018300
018400     CLOSE FIRESTATION-FILE.
018500
018600     EXIT.
018700
018800******************************************************************
018900 1100-READ-ONE-STATION.
019000
019100     READ FIRESTATION-FILE
019200         AT END
019300             MOVE 'Y'                TO WWORK-EOF-SWITCH
019400         NOT AT END
019500             ADD 1                    TO WTAB-STATION-COUNT
019600             SET WTAB-SX              TO WTAB-STATION-COUNT
019700             MOVE FIRESTATION-IN-RECORD TO
019800                 WTAB-STATION-ROW (WTAB-SX)
019900     END-READ.
020000
020100     EXIT.
020200
020300******************************************************************
020400* 2000-ADD-STATION rejects a duplicate ADDRESS (one station per
020500* address); otherwise the request is appended to the table.
020600******************************************************************
020700 2000-ADD-STATION.
020800
020900     PERFORM 5000-FIND-STATION-BY-KEY.
021000
021100     IF WWORK-RECORD-FOUND
021200         SET WFUNC-DUPLICATE-KEY     TO TRUE
021300     ELSE
021400         ADD 1                       TO WTAB-STATION-COUNT
021500         SET WTAB-SX                 TO WTAB-STATION-COUNT
021600         MOVE WREQ-REQUEST-RECORD    TO
021700             WTAB-STATION-ROW (WTAB-SX)
021800         SET WFUNC-OK                TO TRUE
021900     END-IF.
022000
022100     EXIT.
022200
022300******************************************************************
022400* 3000-UPDATE-STATION overwrites STATION-NUMBER for the matching
022500* ADDRESS.  Reject (key not found) if the address is not on
022600* file.
022700******************************************************************
022800 3000-UPDATE-STATION.
022900
023000     PERFORM 5000-FIND-STATION-BY-KEY.
023100
023200     IF WWORK-RECORD-FOUND
023300         MOVE WTAB-STATION-ROW (WTAB-MATCH-INDEX)
023400                                     TO WFST-STATION-RECORD
023500         MOVE WREQ-STATION-NUMBER    TO WFST-STATION-NUMBER
023600         MOVE WFST-STATION-RECORD    TO
023700             WTAB-STATION-ROW (WTAB-MATCH-INDEX)
023800         SET WFUNC-OK                TO TRUE
023900     ELSE
024000         SET WFUNC-KEY-NOT-FOUND     TO TRUE
024100     END-IF.
024200
024300     EXIT.
024400
024500******************************************************************
024600* 4000-DELETE-STATION removes the matching ADDRESS by sliding
024700* later occurrences up one slot.  Unlike PERSMAIN, an address
024800* not on file IS an error here - see programming notes above.
024900******************************************************************
025000 4000-DELETE-STATION.
025100
025200     PERFORM 5000-FIND-STATION-BY-KEY.
025300
025400     IF WWORK-RECORD-FOUND
025500         PERFORM 4100-CLOSE-TABLE-GAP
025600             VARYING WTAB-STATION-INDEX
025700             FROM WTAB-MATCH-INDEX BY 1
025800             UNTIL WTAB-STATION-INDEX
025900                 NOT < WTAB-STATION-COUNT
026000         SUBTRACT 1                  FROM WTAB-STATION-COUNT
026100         SET WFUNC-OK                TO TRUE
026200     ELSE
026300         SET WFUNC-KEY-NOT-FOUND     TO TRUE
026400     END-IF.
026500
026600     EXIT.
026700
026800******************************************************************
026900 4100-CLOSE-TABLE-GAP.
027000
027100     SET WTAB-SX                     TO WTAB-STATION-INDEX.
027200     MOVE WTAB-STATION-ROW (WTAB-SX + 1)
027300                              TO WTAB-STATION-ROW (WTAB-SX).
027400
027500     EXIT.
027600
027700******************************************************************
027800* 5000-FIND-STATION-BY-KEY matches on ADDRESS, exact string,
027900* case-sensitive, per the dispatch-extract address-key rule.
028000******************************************************************
028100 5000-FIND-STATION-BY-KEY.
028200
028300     MOVE 'N'                        TO WWORK-FOUND-SWITCH.
028400     MOVE ZERO                       TO WTAB-MATCH-INDEX.
028500
028600     PERFORM 5100-TEST-ONE-STATION
028700         VARYING WTAB-STATION-INDEX FROM 1 BY 1
028800         UNTIL WTAB-STATION-INDEX > WTAB-STATION-COUNT
028900             OR WWORK-RECORD-FOUND.
029000
029100     EXIT.
029200
029300******************************************************************
029400 5100-TEST-ONE-STATION.
029500
029600     SET WTAB-SX                     TO WTAB-STATION-INDEX.
029700     MOVE WTAB-STATION-ROW (WTAB-SX) TO WFST-STATION-RECORD.
029800
029900     IF WFST-ADDRESS = WREQ-ADDRESS
030000         MOVE 'Y'                    TO WWORK-FOUND-SWITCH
030100         MOVE WTAB-STATION-INDEX     TO WTAB-MATCH-INDEX
030200     END-IF.
030300
030400     EXIT.
030500
030600******************************************************************
030700* 8000-REWRITE-STATION-FILE is the full table rewrite.
030800******************************************************************
030900 8000-REWRITE-STATION-FILE.
031000
031100     OPEN OUTPUT FIRESTATION-OUT-FILE.
031200
031300     PERFORM 8100-WRITE-ONE-STATION
031400         VARYING WTAB-STATION-INDEX FROM 1 BY 1
031500         UNTIL WTAB-STATION-INDEX > WTAB-STATION-COUNT.
031600
031700     CLOSE FIRESTATION-OUT-FILE.
031800
031900     EXIT.
032000
032100******************************************************************
032200 8100-WRITE-ONE-STATION.
032300
032400     SET WTAB-SX                     TO WTAB-STATION-INDEX.
032500     MOVE WTAB-STATION-ROW (WTAB-SX) TO FIRESTATION-OUT-RECORD.
032600     WRITE FIRESTATION-OUT-RECORD.
032700
032800     EXIT.
032900
033000******************************************************************
033100*                                                                *
033200*                      E N D   O F   S O U R C E                 *
033300*                                                                *
033400******************************************************************
033500
033600
033700
033800
