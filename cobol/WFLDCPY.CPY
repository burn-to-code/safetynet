000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WFLDCPY - Flood extract output.  A group-header record is
001800*D  written on each control break on ADDRESS, followed by one
001900*D  WFLD-FLOOD-ENTRY detail line per resident of that address.
002000*D  The two 01-levels below share the same length so either can
002100*D  be the record area for the one FD.
002200*D
002300*D****************************************************************
002400*H****************************************************************
002500*H        COPY MEMBER HISTORY
002600*H****************************************************************
002700*H
002800*H 20150302-106-01 TLH New copy member for FLOODEXT.
002900*H 20180614-106-03 REB Carved WFLD-EVAC-PRIORITY-CD out of the
003000*H                     trailing filler on the detail entry so
003100*H                     the evac planner can sort a flood zone's
003200*H                     roster by who goes first; entry and
003300*H                     header length unchanged.
003400*H
003500*H****************************************************************
003600 01  WFLD-GROUP-HEADER.
003700     05  WFLD-HEADER-LITERAL         PIC X(16)
003800                                      VALUE 'FLOOD ADDRESS: '.
003900     05  WFLD-HEADER-ADDRESS         PIC X(40).
004000     05  FILLER                      PIC X(449).
004100*
004200 01  WFLD-FLOOD-ENTRY REDEFINES WFLD-GROUP-HEADER.
004300     05  WFLD-ADDRESS                PIC X(40).
004400     05  WFLD-FIRST-NAME             PIC X(30).
004500     05  WFLD-LAST-NAME              PIC X(30).
004600     05  WFLD-MEDICATIONS-TEXT       PIC X(206).
004700     05  WFLD-ALLERGIES-TEXT         PIC X(106).
004800     05  WFLD-PHONE                  PIC X(20).
004900     05  WFLD-AGE                    PIC 9(03).
005000     05  WFLD-EVAC-PRIORITY-CD       PIC X(01).
005100         88  WFLD-EVAC-PRIORITY-1             VALUE '1'.
005200         88  WFLD-EVAC-PRIORITY-2             VALUE '2'.
005300         88  WFLD-EVAC-PRIORITY-3             VALUE '3'.
005400     05  FILLER                      PIC X(69).
005500
005600
005700
