000100*$CALL
000200 IDENTIFICATION  DIVISION.
000300 PROGRAM-ID.     PHONALRT.
000400 AUTHOR.         DOUGLAS WEAVER.
000500 INSTALLATION.   SAFETYNET EMERGENCY DISPATCH EXTRACTS.
000600 DATE-WRITTEN.   APRIL 1, 2000.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - SEE LICENSE BANNER BELOW.
000900*@**20100811*******************************************
001000*@**
001100*@** Licensed Materials - Property of
001200*@** ExlService Holdings, Inc.
001300*@**
001400*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
001500*@**
001600*@** Contains confidential and trade secret information.
001700*@** Copyright notice is precautionary only and does not
001800*@** imply publication.
001900*@**
002000*@**20100811*******************************************
002100*D****************************************************************
002200*D         PROGRAM DESCRIPTION
002300*D****************************************************************
002400*D
002500*D   PHONALRT builds the phone-alert extract: given one
002600*D   STATION-NUMBER, list the distinct phone numbers of every
002700*D   resident covered by that station's addresses, preserving
002800*D   first-seen order.  No duplicate PHONE value is ever written
002900*D   twice for the same run.
003000*D
003100*H****************************************************************
003200*H        PROGRAM HISTORY
003300*H****************************************************************
003400*H
003500*H 000308-303-01 DJW New program.
003600*H 000501-303-01 DJW First production release.
003700*H 980722-303-03 P10 AUTOMATED NLS/MESSAGING CONVERSION.
003800*H 20150302-303-06 TLH Split record layout into WPALCPY.
003900*H 20180614-303-08 REB Added the abend-dump alternate views to
004000*H                     the person/station working storage; no
004100*H                     change to the phone-scan logic itself.
004200*H
004300*H****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-AT.
004800 OBJECT-COMPUTER.    IBM-AT.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PERSON-FILE        ASSIGN TO PERSONIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS WFUNC-FILE-STATUS.
005700     SELECT FIRESTATION-FILE   ASSIGN TO FSTATNIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WFUNC-FILE-STATUS.
006000     SELECT EXTRACT-FILE       ASSIGN TO PHONALOT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS WFUNC-FILE-STATUS.
006300
006400************************************************************
006500*         FILE DEFINITIONS
006600************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  PERSON-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  PERSON-IN-RECORD                PIC X(200).
007300
007400 FD  FIRESTATION-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 01  FIRESTATION-IN-RECORD           PIC X(50).
007700
007800 FD  EXTRACT-FILE
007900     LABEL RECORDS ARE STANDARD.
008000 01  EXTRACT-RECORD                  PIC X(3010).
008100
008200************************************************************
008300*         WORKING STORAGE
008400************************************************************
008500 WORKING-STORAGE SECTION.
008600
008700     COPY WWORKCPY.
008800     COPY WPERCPY.
008900     COPY WFSTCPY.
009000     COPY WPALCPY.
009100
009200 01  WFUNC-AREAS.
009300     05  WFUNC-FILE-STATUS           PIC X(02) VALUE '00'.
009400     05  FILLER                      PIC X(20).
009500
009600 01  WREQ-REQUEST-RECORD.
009700     05  WREQ-STATION-NUMBER         PIC 9(04).
009800     05  FILLER                      PIC X(16).
009900
010000 01  WTAB-PERSON-TABLE-CONTROL.
010100     05  WTAB-PERSON-COUNT           PIC S9(04) COMP VALUE ZERO.
010200     05  WTAB-PERSON-INDEX           PIC S9(04) COMP VALUE ZERO.
010300*
010400* WTAB-PERSON-CONTROL-ALT - byte view of the two counters, kept
010500* for the abend dump formatter (ILBOABN0 prints raw storage, not
010600* edited numerics).
010700*
010800 01  WTAB-PERSON-CONTROL-ALT REDEFINES WTAB-PERSON-TABLE-CONTROL.
010900     05  FILLER                      PIC X(08).
011000 01  WTAB-PERSON-TABLE.
011100     05  WTAB-PERSON-ENTRY           OCCURS 500 TIMES
011200                                      INDEXED BY WTAB-PX.
011300         10  WTAB-PERSON-ROW         PIC X(200).
011400         10  WTAB-PERSON-ROW-FIELDS REDEFINES WTAB-PERSON-ROW.
011500             15  WTAB-ROW-ADDRESS    PIC X(40).
011600             15  WTAB-ROW-PHONE      PIC X(20).
011700             15  FILLER              PIC X(140).
011800
011900 01  WTAB-STATION-TABLE-CONTROL.
012000     05  WTAB-STATION-COUNT          PIC S9(04) COMP VALUE ZERO.
012100     05  WTAB-STATION-INDEX          PIC S9(04) COMP VALUE ZERO.
012200 01  WTAB-STATION-TABLE.
012300     05  WTAB-STATION-ENTRY          OCCURS 300 TIMES
012400                                      INDEXED BY WTAB-SX.
012500         10  WTAB-STATION-ROW        PIC X(50).
012600         10  WTAB-STATION-ROW-FIELDS REDEFINES WTAB-STATION-ROW.
012700             15  WTAB-ROW-ADDRESS-2  PIC X(40).
012800             15  WTAB-ROW-STATION-NO PIC 9(04).
012900             15  FILLER              PIC X(06).
013000
013100 01  WTAB-COVER-ADDR-TABLE-CONTROL.
013200     05  WTAB-ADDR-COUNT             PIC S9(04) COMP VALUE ZERO.
013300     05  WTAB-ADDR-INDEX             PIC S9(04) COMP VALUE ZERO.
013400 01  WTAB-COVER-ADDR-TABLE.
013500     05  WTAB-ADDR-ENTRY             OCCURS 500 TIMES
013600                                      INDEXED BY WTAB-AX.
013700         10  WTAB-ADDR-VALUE         PIC X(40).
013800
013900******************************************************************
014000******************************************************************
014100 LINKAGE SECTION.
014200
014300 01  LK-REQUEST-RECORD               PIC X(20).
014400
014500******************************************************************
014600 PROCEDURE DIVISION USING LK-REQUEST-RECORD.
014700
014800******************************************************************
014900 0000-MAIN-LOGIC.
015000
015100     MOVE LK-REQUEST-RECORD          TO WREQ-REQUEST-RECORD.
015200     MOVE ZERO                       TO WPAL-PHONE-COUNT.
015300
015400     PERFORM 1000-LOAD-MASTER-FILES.
015500     PERFORM 2000-FIND-STATION-ADDRESSES.
015600     PERFORM 3000-BUILD-PHONE-LIST.
015700     PERFORM 8000-WRITE-PHONE-LIST.
015800
015900 0000-MAIN-LOGIC-EXIT.
016000     EXIT PROGRAM.
016100
016200******************************************************************
016300 1000-LOAD-MASTER-FILES.
016400
016500     MOVE ZERO                       TO WTAB-PERSON-COUNT.
016600     MOVE 'N'                        TO WWORK-EOF-SWITCH.
016700     OPEN INPUT PERSON-FILE.
016800     PERFORM 1100-READ-ONE-PERSON
016900         UNTIL WWORK-END-OF-FILE.
017000     CLOSE PERSON-FILE.
017100
017200     MOVE ZERO                       TO WTAB-STATION-COUNT.
017300     MOVE 'N'                        TO WWORK-EOF-SWITCH.
017400     OPEN INPUT FIRESTATION-FILE.
017500     PERFORM 1200-READ-ONE-STATION
017600         UNTIL WWORK-END-OF-FILE.
017700     CLOSE FIRESTATION-FILE.
017800
017900     EXIT.
018000
018100******************************************************************
018200 1100-READ-ONE-PERSON.
018300
018400     READ PERSON-FILE
018500         AT END
018600             MOVE 'Y'                TO WWORK-EOF-SWITCH
018700         NOT AT END
018800             ADD 1                    TO WTAB-PERSON-COUNT
018900             SET WTAB-PX              TO WTAB-PERSON-COUNT
019000             MOVE PERSON-IN-RECORD    TO
019100                 WTAB-PERSON-ROW (WTAB-PX)
019200     END-READ.
019300
019400     EXIT.
019500
019600******************************************************************
019700 1200-READ-ONE-STATION.
019800
019900     READ FIRESTATION-FILE
020000         AT END
020100             MOVE 'Y'                TO WWORK-EOF-SWITCH
020200         NOT AT END
020300             ADD 1                    TO WTAB-STATION-COUNT
020400             SET WTAB-SX              TO WTAB-STATION-COUNT
020500             MOVE FIRESTATION-IN-RECORD TO
020600                 WTAB-STATION-ROW (WTAB-SX)
020700     END-READ.
020800
020900     EXIT.
021000
021100******************************************************************
021200 2000-FIND-STATION-ADDRESSES.
021300
021400     MOVE ZERO                       TO WTAB-ADDR-COUNT.
021500
021600     PERFORM 2100-TEST-ONE-STATION
021700         VARYING WTAB-STATION-INDEX FROM 1 BY 1
021800         UNTIL WTAB-STATION-INDEX > WTAB-STATION-COUNT.
021900
022000     EXIT.
022100
022200******************************************************************
022300 2100-TEST-ONE-STATION.
022400
022500     SET WTAB-SX                     TO WTAB-STATION-INDEX.
022600     MOVE WTAB-STATION-ROW (WTAB-SX) TO WFST-STATION-RECORD.
022700
022800     IF WFST-STATION-NUMBER = WREQ-STATION-NUMBER
022900         ADD 1                       TO WTAB-ADDR-COUNT
023000         SET WTAB-AX                 TO WTAB-ADDR-COUNT
023100         MOVE WFST-ADDRESS           TO WTAB-ADDR-VALUE (WTAB-AX)
023200     END-IF.
023300
023400     EXIT.
023500
023600******************************************************************
023700* 3000-BUILD-PHONE-LIST collects the distinct PHONE value of
023800* every resident of a covered address, preserving first-seen
023900* order.
024000******************************************************************
024100 3000-BUILD-PHONE-LIST.
024200
024300     PERFORM 3100-TEST-ONE-PERSON
024400         VARYING WTAB-PERSON-INDEX FROM 1 BY 1
024500         UNTIL WTAB-PERSON-INDEX > WTAB-PERSON-COUNT.
024600
024700     EXIT.
024800
024900******************************************************************
025000 3100-TEST-ONE-PERSON.
025100
025200     SET WTAB-PX                     TO WTAB-PERSON-INDEX.
025300     MOVE WTAB-PERSON-ROW (WTAB-PX)  TO WPER-PERSON-RECORD.
025400     MOVE 'N'                        TO WWORK-FOUND-SWITCH.
025500
025600     PERFORM 3200-TEST-ONE-ADDRESS
025700         VARYING WTAB-ADDR-INDEX FROM 1 BY 1
025800         UNTIL WTAB-ADDR-INDEX > WTAB-ADDR-COUNT
025900             OR WWORK-RECORD-FOUND.
026000
026100     IF WWORK-RECORD-FOUND
026200         PERFORM 3300-ADD-PHONE-IF-NEW
026300     END-IF.
026400
026500     EXIT.
026600
026700******************************************************************
026800 3200-TEST-ONE-ADDRESS.
026900
027000     SET WTAB-AX                     TO WTAB-ADDR-INDEX.
027100
027200     IF WPER-ADDRESS = WTAB-ADDR-VALUE (WTAB-AX)
027300         MOVE 'Y'                    TO WWORK-FOUND-SWITCH
027400     END-IF.
027500
027600     EXIT.
027700
027800******************************************************************
027900* 3300-ADD-PHONE-IF-NEW scans the phone list built so far;
028000* WPER-PHONE is appended only when it is not already present.
028100******************************************************************
028200 3300-ADD-PHONE-IF-NEW.
028300
028400     MOVE 'N'                        TO WWORK-DUP-SWITCH.
028500
028600     PERFORM 3310-TEST-PHONE-LIST
028700         VARYING WTAB-ADDR-INDEX FROM 1 BY 1
028800         UNTIL WTAB-ADDR-INDEX > WPAL-PHONE-COUNT
028900             OR WWORK-DUPLICATE-FOUND.
029000
029100     IF NOT WWORK-DUPLICATE-FOUND
029200         ADD 1                       TO WPAL-PHONE-COUNT
029300         MOVE WPER-PHONE             TO
029400             WPAL-PHONE-ENTRY (WPAL-PHONE-COUNT)
029500     END-IF.
029600
029700     EXIT.
029800
029900******************************************************************
030000 3310-TEST-PHONE-LIST.
030100
030200     IF WPAL-PHONE-ENTRY (WTAB-ADDR-INDEX) = WPER-PHONE
030300         MOVE 'Y'                    TO WWORK-DUP-SWITCH
030400     END-IF.
030500
030600     EXIT.
030700
030800******************************************************************
030900 8000-WRITE-PHONE-LIST.
031000
031100     OPEN OUTPUT EXTRACT-FILE.
031200
031300     MOVE WPAL-PHONE-ALERT-LIST      TO EXTRACT-RECORD.
031400     WRITE EXTRACT-RECORD.
031500
031600     CLOSE EXTRACT-FILE.
031700
031800     EXIT.
031900
032000******************************************************************
032100*                                                                *
032200*                      E N D   O F   S O U R C E                 *
032300*                                                                *
032400******************************************************************
032500
032600
032700
