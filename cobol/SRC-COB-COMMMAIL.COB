000100*$CALL
000200 IDENTIFICATION  DIVISION.
000300 PROGRAM-ID.     COMMMAIL.
000400 AUTHOR.         P10.
000500 INSTALLATION.   SAFETYNET EMERGENCY DISPATCH EXTRACTS.
000600 DATE-WRITTEN.   JULY 22, 1998.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - SEE LICENSE BANNER BELOW.
000900*@**20100811*******************************************
001000*@**
001100*@** Licensed Materials - Property of
001200*@** ExlService Holdings, Inc.
001300*@**
001400*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
001500*@**
001600*@** Contains confidential and trade secret information.
001700*@** Copyright notice is precautionary only and does not
001800*@** imply publication.
001900*@**
002000*@**20100811*******************************************
002100*
002200*D****************************************************************
002300*D                     PROGRAM DESCRIPTION
002400*D****************************************************************
002500*D
002600*D  COMMMAIL builds the community-email extract: given one CITY,
002700*D  list the distinct EMAIL values of every resident whose
002800*D  PERSON-CITY matches.  No duplicate EMAIL value is written
002900*D  twice for the same run.
003000*D
003100*D****************************************************************
003200*H****************************************************************
003300*H        PROGRAM HISTORY
003400*H****************************************************************
003500*H
003600*H 980722-304-01 P10 New program.
003700*H 20020906-304-03 RDE Fujitsu port (auto-converted).
003800*H 20150302-304-06 TLH Split record layout into WCMLCPY.
003900*H 20170811-304-08 REB Added the abend-dump alternate views to
004000*H                     the person-table working storage; no
004100*H                     change to the email-scan logic itself.
004200*H
004300*H****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-AT.
004800 OBJECT-COMPUTER.    IBM-AT.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PERSON-FILE        ASSIGN TO PERSONIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS WFUNC-FILE-STATUS.
005700     SELECT EXTRACT-FILE       ASSIGN TO COMMALOT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WFUNC-FILE-STATUS.
006000
006100************************************************************
006200*         FILE DEFINITIONS
006300************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  PERSON-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  PERSON-IN-RECORD                PIC X(200).
007000
007100 FD  EXTRACT-FILE
007200     LABEL RECORDS ARE STANDARD.
007300 01  EXTRACT-RECORD                  PIC X(6010).
007400
007500************************************************************
007600*         WORKING STORAGE
007700************************************************************
007800 WORKING-STORAGE SECTION.
007900
008000     COPY WWORKCPY.
008100     COPY WPERCPY.
008200     COPY WCMLCPY.
008300
008400 01  WFUNC-AREAS.
008500     05  WFUNC-FILE-STATUS           PIC X(02) VALUE '00'.
008600     05  FILLER                      PIC X(20).
008700
008800 01  WREQ-REQUEST-RECORD.
008900     05  WREQ-CITY                   PIC X(20).
009000     05  FILLER                      PIC X(10).
009100*
009200* WREQ-REQUEST-ALT - byte view of WREQ-CITY, kept for the
009300* DISPLAY trace line when dispatch ops runs this extract with
009400* tracing turned on.
009500*
009600 01  WREQ-REQUEST-ALT REDEFINES WREQ-REQUEST-RECORD.
009700     05  WREQ-TRACE-CITY             PIC X(20).
009800     05  FILLER                      PIC X(10).
009900 01  WTAB-PERSON-TABLE-CONTROL.
010000     05  WTAB-PERSON-COUNT           PIC S9(04) COMP VALUE ZERO.
010100     05  WTAB-PERSON-INDEX           PIC S9(04) COMP VALUE ZERO.
010200*
010300* WTAB-PERSON-CONTROL-ALT - byte view of the two counters, kept
010400* for the abend dump formatter.
010500*
010600 01  WTAB-PERSON-CONTROL-ALT REDEFINES WTAB-PERSON-TABLE-CONTROL.
010700     05  FILLER                      PIC X(08).
010800 01  WTAB-PERSON-TABLE.
010900     05  WTAB-PERSON-ENTRY           OCCURS 500 TIMES
011000                                      INDEXED BY WTAB-PX.
011100         10  WTAB-PERSON-ROW         PIC X(200).
011200         10  WTAB-PERSON-ROW-FIELDS REDEFINES WTAB-PERSON-ROW.
011300             15  WTAB-ROW-FIRST-NAME PIC X(30).
011400             15  WTAB-ROW-LAST-NAME  PIC X(30).
011500             15  FILLER              PIC X(140).
011600
011700 01  WWRK-SCAN-FIELDS.
011800     05  WWRK-SCAN-INDEX             PIC S9(04) COMP VALUE ZERO.
011900     05  FILLER                      PIC X(10).
012000
012100******************************************************************
012200******************************************************************
012300 LINKAGE SECTION.
012400
012500 01  LK-REQUEST-RECORD               PIC X(20).
012600
012700******************************************************************
012800 PROCEDURE DIVISION USING LK-REQUEST-RECORD.
012900
013000******************************************************************
013100 0000-MAIN-LOGIC.
013200
013300     MOVE LK-REQUEST-RECORD          TO WREQ-REQUEST-RECORD.
013400     MOVE ZERO                       TO WCML-EMAIL-COUNT.
013500
013600     PERFORM 1000-LOAD-PERSON-TABLE.
013700     PERFORM 3000-BUILD-EMAIL-LIST.
013800     PERFORM 8000-WRITE-EMAIL-LIST.
013900
014000 0000-MAIN-LOGIC-EXIT.
014100     EXIT PROGRAM.
014200
014300******************************************************************
014400 1000-LOAD-PERSON-TABLE.
014500
014600     MOVE ZERO                       TO WTAB-PERSON-COUNT.
014700     MOVE 'N'                        TO WWORK-EOF-SWITCH.
014800
014900     OPEN INPUT PERSON-FILE.
015000
015100     PERFORM 1100-READ-ONE-PERSON
015200         UNTIL WWORK-END-OF-FILE.
015300
015400     CLOSE PERSON-FILE.
015500
015600     EXIT.
015700
015800******************************************************************
015900 1100-READ-ONE-PERSON.
016000
016100     READ PERSON-FILE
016200         AT END
016300             MOVE 'Y'                TO WWORK-EOF-SWITCH
016400         NOT AT END
016500             ADD 1                    TO WTAB-PERSON-COUNT
016600             SET WTAB-PX              TO WTAB-PERSON-COUNT
016700             MOVE PERSON-IN-RECORD    TO
016800                 WTAB-PERSON-ROW (WTAB-PX)
016900     END-READ.
017000
017100     EXIT.
017200
017300******************************************************************
017400* 3000-BUILD-EMAIL-LIST collects the distinct EMAIL value of
017500* every resident of the requested CITY.
017600******************************************************************
017700 3000-BUILD-EMAIL-LIST.
017800
017900     PERFORM 3100-TEST-ONE-PERSON
018000         VARYING WTAB-PERSON-INDEX FROM 1 BY 1
018100         UNTIL WTAB-PERSON-INDEX > WTAB-PERSON-COUNT.
018200
018300     EXIT.
018400
018500******************************************************************
018600 3100-TEST-ONE-PERSON.
018700
018800     SET WTAB-PX                     TO WTAB-PERSON-INDEX.
018900     MOVE WTAB-PERSON-ROW (WTAB-PX)  TO WPER-PERSON-RECORD.
019000
019100     IF WPER-CITY = WREQ-CITY
019200         PERFORM 3300-ADD-EMAIL-IF-NEW
019300     END-IF.
019400
019500     EXIT.
019600
019700******************************************************************
019800 3300-ADD-EMAIL-IF-NEW.
019900
020000     MOVE 'N'                        TO WWORK-DUP-SWITCH.
020100
020200     PERFORM 3310-TEST-EMAIL-LIST
020300         VARYING WWRK-SCAN-INDEX FROM 1 BY 1
020400         UNTIL WWRK-SCAN-INDEX > WCML-EMAIL-COUNT
020500             OR WWORK-DUPLICATE-FOUND.
020600
020700     IF NOT WWORK-DUPLICATE-FOUND
020800         ADD 1                       TO WCML-EMAIL-COUNT
020900         MOVE WPER-EMAIL             TO
021000             WCML-EMAIL-ENTRY (WCML-EMAIL-COUNT)
021100     END-IF.
021200
021300     EXIT.
021400
021500******************************************************************
021600 3310-TEST-EMAIL-LIST.
021700
021800     IF WCML-EMAIL-ENTRY (WWRK-SCAN-INDEX) = WPER-EMAIL
021900         MOVE 'Y'                    TO WWORK-DUP-SWITCH
022000     END-IF.
022100
022200     EXIT.
022300
022400******************************************************************
022500 8000-WRITE-EMAIL-LIST.
022600
022700     OPEN OUTPUT EXTRACT-FILE.
022800
022900     MOVE WCML-COMMUNITY-EMAIL-LIST  TO EXTRACT-RECORD.
023000     WRITE EXTRACT-RECORD.
023100
023200     CLOSE EXTRACT-FILE.
023300
023400     EXIT.
023500
023600******************************************************************
023700*                                                                *
023800*                      E N D   O F   S O U R C E                 *
023900*                                                                *
024000******************************************************************
024100
024200
024300
