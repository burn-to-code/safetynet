000100*$CALL
000200 IDENTIFICATION  DIVISION.
000300 PROGRAM-ID.     CHLDALRT.
000400 AUTHOR.         GOODWIN.
000500 INSTALLATION.   SAFETYNET EMERGENCY DISPATCH EXTRACTS.
000600 DATE-WRITTEN.   FEBRUARY 2, 1995.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - SEE LICENSE BANNER BELOW.
000900*@**20100811*******************************************
001000*@**
001100*@** Licensed Materials - Property of
001200*@** ExlService Holdings, Inc.
001300*@**
001400*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
001500*@**
001600*@** Contains confidential and trade secret information.
001700*@** Copyright notice is precautionary only and does not
001800*@** imply publication.
001900*@**
002000*@**20100811*******************************************
002100*
002200*D****************************************************************
002300*D                 PROGRAM DESCRIPTION
002400*D****************************************************************
002500*D
002600*D  CHLDALRT builds the child-alert extract: given one ADDRESS,
002700*D  list every minor resident there with that minor's age and
002800*D  the other residents of the same household (approximated by
002900*D  shared LAST-NAME at the same address).  If no minors are
003000*D  found the run writes nothing at all - an empty extract is
003100*D  not an error.
003200*D
003300*D****************************************************************
003400*P****************************************************************
003500*P        PROGRAMMING NOTES
003600*P****************************************************************
003700*P
003800*P  "Household" here is NOT a real family key - it is shared
003900*P  LAST-NAME at the same ADDRESS.  Two unrelated residents who
004000*P  happen to share a surname at the same address are (by
004100*P  design, not by accident) reported as household members.
004200*P  Do not "fix" this; dispatch wants every same-surname,
004300*P  same-address resident flagged, collisions and all.
004400*P
004500*P****************************************************************
004600*H****************************************************************
004700*H        PROGRAM HISTORY
004800*H****************************************************************
004900*H
005000*H 950202-305-01 GOODWIN New program.
005100*H 980722-305-03 P10 AUTOMATED NLS/MESSAGING CONVERSION.
005200*H 20150302-305-06 TLH Split record layout into WCALCPY.
005300*H 20180614-305-08 REB Added the abend-dump alternate views to
005400*H                     the person/medical working storage and
005500*H                     ran 3500-TEST-ONE-HOUSEHOLD as a proper
005600*H                     THRU-range for its own GO TO exit.
005700*H
005800*H****************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.    IBM-AT.
006300 OBJECT-COMPUTER.    IBM-AT.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PERSON-FILE        ASSIGN TO PERSONIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WFUNC-FILE-STATUS.
007200     SELECT MEDICAL-FILE       ASSIGN TO MEDRECIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WFUNC-FILE-STATUS.
007500     SELECT EXTRACT-FILE       ASSIGN TO CHLDALOT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS WFUNC-FILE-STATUS.
007800
007900************************************************************
008000*         FILE DEFINITIONS
008100************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  PERSON-FILE
008600     LABEL RECORDS ARE STANDARD.
008700 01  PERSON-IN-RECORD                PIC X(200).
008800
008900 FD  MEDICAL-FILE
009000     LABEL RECORDS ARE STANDARD.
009100 01  MEDICAL-IN-RECORD               PIC X(6080).
009200
009300 FD  EXTRACT-FILE
009400     LABEL RECORDS ARE STANDARD.
009500 01  EXTRACT-RECORD                  PIC X(2512).
009600
009700************************************************************
009800*         WORKING STORAGE
009900************************************************************
010000 WORKING-STORAGE SECTION.
010100
010200     COPY WWORKCPY.
010300     COPY WPERCPY.
010400     COPY WMEDCPY.
010500     COPY WCALCPY.
010600
010700 01  WFUNC-AREAS.
010800     05  WFUNC-FILE-STATUS           PIC X(02) VALUE '00'.
010900     05  FILLER                      PIC X(20).
011000
011100 01  WREQ-REQUEST-RECORD.
011200     05  WREQ-ADDRESS                PIC X(40).
011300     05  FILLER                      PIC X(10).
011400
011500 01  WTAB-PERSON-TABLE-CONTROL.
011600     05  WTAB-PERSON-COUNT           PIC S9(04) COMP VALUE ZERO.
011700     05  WTAB-PERSON-INDEX           PIC S9(04) COMP VALUE ZERO.
011800     05  WTAB-HOUSE-INDEX            PIC S9(04) COMP VALUE ZERO.
011900*
012000* WTAB-PERSON-CONTROL-ALT - byte view of the three counters, kept
012100* for the abend dump formatter (ILBOABN0 prints raw storage, not
012200* edited numerics).
012300*
012400 01  WTAB-PERSON-CONTROL-ALT REDEFINES WTAB-PERSON-TABLE-CONTROL.
012500     05  FILLER                      PIC X(12).
012600 01  WTAB-PERSON-TABLE.
012700     05  WTAB-PERSON-ENTRY           OCCURS 500 TIMES
012800                                      INDEXED BY WTAB-PX.
012900         10  WTAB-PERSON-ROW         PIC X(200).
013000         10  WTAB-PERSON-ROW-FIELDS REDEFINES WTAB-PERSON-ROW.
013100             15  WTAB-ROW-LAST-NAME  PIC X(30).
013200             15  WTAB-ROW-ADDRESS    PIC X(40).
013300             15  FILLER              PIC X(130).
013400
013500 01  WTAB-MEDICAL-TABLE-CONTROL.
013600     05  WTAB-MEDICAL-COUNT          PIC S9(04) COMP VALUE ZERO.
013700     05  WTAB-MEDICAL-INDEX          PIC S9(04) COMP VALUE ZERO.
013800*
013900* WTAB-MEDICAL-CONTROL-ALT - byte view of the same two counters,
014000* kept for the abend dump formatter.
014100*
014200 01  WTAB-MEDICAL-CONTROL-ALT
014250       REDEFINES WTAB-MEDICAL-TABLE-CONTROL.
014300     05  FILLER                      PIC X(08).
014400 01  WTAB-MEDICAL-TABLE.
014500     05  WTAB-MEDICAL-ENTRY          OCCURS 500 TIMES
014600                                      INDEXED BY WTAB-MX.
014700         10  WTAB-MEDICAL-ROW        PIC X(6080).
014800
014900 01  WWRK-MINOR-FIELDS.
015000     05  WWRK-MINOR-PERSON-ROW       PIC X(200).
015100     05  FILLER                      PIC X(10).
015200
015300 01  WWRK-OTHER-PERSON-RECORD.
015400     05  WWRK-OTHER-FIRST-NAME       PIC X(30).
015500     05  WWRK-OTHER-LAST-NAME        PIC X(30).
015600     05  WWRK-OTHER-ADDRESS          PIC X(40).
015700     05  FILLER                      PIC X(100).
015800
015900******************************************************************
016000******************************************************************
016100 LINKAGE SECTION.
016200
016300 01  LK-REQUEST-RECORD               PIC X(50).
016400
016500******************************************************************
016600 PROCEDURE DIVISION USING LK-REQUEST-RECORD.
016700
016800******************************************************************
016900 0000-MAIN-LOGIC.
017000
017100     MOVE LK-REQUEST-RECORD          TO WREQ-REQUEST-RECORD.
017200
017300     PERFORM 1000-LOAD-MASTER-FILES.
017400     PERFORM 3000-BUILD-CHILD-ALERTS.
017500
017600 0000-MAIN-LOGIC-EXIT.
017700     EXIT PROGRAM.
017800
017900******************************************************************
018000 1000-LOAD-MASTER-FILES.
018100
018200     MOVE ZERO                       TO WTAB-PERSON-COUNT.
018300     MOVE 'N'                        TO WWORK-EOF-SWITCH.
018400     OPEN INPUT PERSON-FILE.
018500     PERFORM 1100-READ-ONE-PERSON
018600         UNTIL WWORK-END-OF-FILE.
018700     CLOSE PERSON-FILE.
018800
018900     MOVE ZERO                       TO WTAB-MEDICAL-COUNT.
019000     MOVE 'N'                        TO WWORK-EOF-SWITCH.
019100     OPEN INPUT MEDICAL-FILE.
019200     PERFORM 1300-READ-ONE-MEDICAL
019300         UNTIL WWORK-END-OF-FILE.
019400     CLOSE MEDICAL-FILE.
019500
019600     EXIT.
019700
019800******************************************************************
019900 1100-READ-ONE-PERSON.
020000
020100     READ PERSON-FILE
020200         AT END
020300             MOVE 'Y'                TO WWORK-EOF-SWITCH
020400         NOT AT END
020500             ADD 1                    TO WTAB-PERSON-COUNT
020600             SET WTAB-PX              TO WTAB-PERSON-COUNT
020700             MOVE PERSON-IN-RECORD    TO
020800                 WTAB-PERSON-ROW (WTAB-PX)
020900     END-READ.
021000
021100     EXIT.
021200
021300******************************************************************
021400 1300-READ-ONE-MEDICAL.
021500
021600     READ MEDICAL-FILE
021700         AT END
021800             MOVE 'Y'                TO WWORK-EOF-SWITCH
021900         NOT AT END
022000             ADD 1                    TO WTAB-MEDICAL-COUNT
022100             SET WTAB-MX              TO WTAB-MEDICAL-COUNT
022200             MOVE MEDICAL-IN-RECORD   TO
022300                 WTAB-MEDICAL-ROW (WTAB-MX)
022400     END-READ.
022500
022600     EXIT.
022700
022800******************************************************************
022900* 3000-BUILD-CHILD-ALERTS opens the extract only when at least
023000* one minor is found at the requested address - if none are
023100* found the file is never opened and nothing is written.
023200******************************************************************
023300 3000-BUILD-CHILD-ALERTS.
023400
023500     MOVE 'N'                        TO WWORK-FOUND-SWITCH.
023600
023700     PERFORM 3100-TEST-ONE-PERSON
023800         VARYING WTAB-PERSON-INDEX FROM 1 BY 1
023900         UNTIL WTAB-PERSON-INDEX > WTAB-PERSON-COUNT.
024000
024100     IF WWORK-RECORD-FOUND
024200         CLOSE EXTRACT-FILE
024300     END-IF.
024400
024500     EXIT.
024600
024700******************************************************************
024800* 3100-TEST-ONE-PERSON only considers residents at the requested
024900* ADDRESS; each is joined to its medical record (a missing join
025000* is swallowed - AGE defaults to zero and the person is treated
025100* as a minor, per the age-calc rule).
025200******************************************************************
025300 3100-TEST-ONE-PERSON.
025400
025500     SET WTAB-PX                     TO WTAB-PERSON-INDEX.
025600     MOVE WTAB-PERSON-ROW (WTAB-PX)  TO WPER-PERSON-RECORD.
025700
025800     IF WPER-ADDRESS = WREQ-ADDRESS
025900         PERFORM 3200-FIND-MEDICAL-FOR-PERSON
026000         PERFORM 3300-CALC-AGE-AND-CLASS
026100         IF NOT WWORK-IS-MAJOR
026200             PERFORM 3400-WRITE-CHILD-ENTRY
026300         END-IF
026400     END-IF.
026500
026600     EXIT.
026700
026800******************************************************************
026900 3200-FIND-MEDICAL-FOR-PERSON.
027000
027100     MOVE 'N'                        TO WWORK-DUP-SWITCH.
027200     MOVE SPACES                     TO WWORK-BIRTH-DATE-EDIT.
027300
027400     PERFORM 3210-TEST-ONE-MEDICAL
027500         VARYING WTAB-MEDICAL-INDEX FROM 1 BY 1
027600         UNTIL WTAB-MEDICAL-INDEX > WTAB-MEDICAL-COUNT
027700             OR WWORK-DUPLICATE-FOUND.
027800
027900     EXIT.
028000
028100******************************************************************
028200 3210-TEST-ONE-MEDICAL.
028300
028400     SET WTAB-MX                     TO WTAB-MEDICAL-INDEX.
028500     MOVE WTAB-MEDICAL-ROW (WTAB-MX) TO WMED-MEDICAL-RECORD.
028600
028700     IF WMED-FIRST-NAME = WPER-FIRST-NAME
028800         AND WMED-LAST-NAME = WPER-LAST-NAME
028900         MOVE 'Y'                    TO WWORK-DUP-SWITCH
029000         MOVE WMED-BIRTH-DATE        TO WWORK-BIRTH-DATE-EDIT
029100     END-IF.
029200
029300     EXIT.
029400
029500******************************************************************
029600* 3300-CALC-AGE-AND-CLASS - see STACOVER for the identical
029700* calendar-aware year count; an unparsable BIRTH-DATE defaults
029800* to AGE zero / minor, never an error.
029900******************************************************************
030000 3300-CALC-AGE-AND-CLASS.
030100
030200     MOVE ZERO                       TO WWORK-AGE-YEARS.
030300     MOVE 'N'                        TO WWORK-IS-MAJOR-SWITCH.
030400
030500     IF WWORK-BIRTH-MM IS NUMERIC
030600         AND WWORK-BIRTH-DD IS NUMERIC
030700         AND WWORK-BIRTH-YYYY IS NUMERIC
030800
030900         COMPUTE WWORK-AGE-YEARS =
031000             WWORK-CURRENT-YYYY - WWORK-BIRTH-YYYY
031100
031200         IF WWORK-CURRENT-MM < WWORK-BIRTH-MM
031300             SUBTRACT 1              FROM WWORK-AGE-YEARS
031400         ELSE
031500             IF WWORK-CURRENT-MM = WWORK-BIRTH-MM
031600                 AND WWORK-CURRENT-DD < WWORK-BIRTH-DD
031700                 SUBTRACT 1          FROM WWORK-AGE-YEARS
031800             END-IF
031900         END-IF
032000
032100         IF WWORK-AGE-YEARS > 18
032200             MOVE 'Y'                TO WWORK-IS-MAJOR-SWITCH
032300         END-IF
032400     END-IF.
032500
032600     EXIT.
032700
032800******************************************************************
032900* 3400-WRITE-CHILD-ENTRY builds the household-member list from
033000* every OTHER resident of the same address sharing this minor's
033100* LAST-NAME, then writes the entry.  The extract file is opened
033200* here, on first use, since an address with no minors never
033300* writes at all.
033400******************************************************************
033500 3400-WRITE-CHILD-ENTRY.
033600
033700     MOVE WPER-PERSON-RECORD         TO WWRK-MINOR-PERSON-ROW.
033800     MOVE SPACES                     TO WCAL-CHILD-ALERT-ENTRY.
033900     MOVE WPER-FIRST-NAME            TO WCAL-FIRST-NAME.
034000     MOVE WPER-LAST-NAME             TO WCAL-LAST-NAME.
034100     MOVE WWORK-AGE-YEARS            TO WCAL-AGE.
034200     MOVE ZERO                       TO WCAL-HOUSEHOLD-COUNT.
034300
034400     PERFORM 3500-TEST-ONE-HOUSEHOLD THRU 3500-EXIT
034500         VARYING WTAB-HOUSE-INDEX FROM 1 BY 1
034600         UNTIL WTAB-HOUSE-INDEX > WTAB-PERSON-COUNT.
034700
034800     IF NOT WWORK-RECORD-FOUND
034900         OPEN OUTPUT EXTRACT-FILE
035000         MOVE 'Y'                    TO WWORK-FOUND-SWITCH
035100     END-IF.
035200
035300     MOVE WCAL-CHILD-ALERT-ENTRY     TO EXTRACT-RECORD.
035400     WRITE EXTRACT-RECORD.
035500
035600     MOVE WWRK-MINOR-PERSON-ROW      TO WPER-PERSON-RECORD.
035700
035800     EXIT.
035900
036000******************************************************************
036100* 3500-TEST-ONE-HOUSEHOLD adds every OTHER person at the minor's
036200* address who shares the minor's LAST-NAME.
036300******************************************************************
036400 3500-TEST-ONE-HOUSEHOLD.
036500
036600* Runs as a THRU-range (3500-EXIT is its bottom) so the
036700* minor's own row can GO TO the exit straight out of the
036800* range instead of nesting the compare logic inside an IF.
036900     IF WTAB-HOUSE-INDEX = WTAB-PERSON-INDEX
037000         GO TO 3500-EXIT
037100     END-IF.
037200
037300     SET WTAB-PX                     TO WTAB-HOUSE-INDEX.
037400     MOVE WTAB-PERSON-ROW (WTAB-PX)  TO WWRK-OTHER-PERSON-RECORD.
037500
037600     IF WWRK-OTHER-LAST-NAME = WCAL-LAST-NAME
037700         AND WWRK-OTHER-ADDRESS = WREQ-ADDRESS
037800         ADD 1                       TO WCAL-HOUSEHOLD-COUNT
037900         MOVE SPACES                 TO
038000             WCAL-HOUSEHOLD-MEMBER (WCAL-HOUSEHOLD-COUNT)
038100         MOVE WWRK-OTHER-FIRST-NAME  TO
038200             WCAL-HOUSEHOLD-MEMBER (WCAL-HOUSEHOLD-COUNT) (1:30)
038300         MOVE WWRK-OTHER-LAST-NAME   TO
038400             WCAL-HOUSEHOLD-MEMBER (WCAL-HOUSEHOLD-COUNT) (31:30)
038500     END-IF.
038600
038700 3500-EXIT.
038800     EXIT.
038900
039000******************************************************************
039100*                                                                *
039200*                      E N D   O F   S O U R C E                 *
039300*                                                                *
039400******************************************************************
039500
039600
039700
039800
