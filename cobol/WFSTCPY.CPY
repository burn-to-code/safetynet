000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WFSTCPY - Address-to-fire-station coverage layout.  ADDRESS
001800*D  is the unique key; one station number covers each address
001900*D  on the file.
002000*D
002100*D****************************************************************
002200*H****************************************************************
002300*H        COPY MEMBER HISTORY
002400*H****************************************************************
002500*H
002600*H 20150126-101-01 TLH New copy member for coverage extracts.
002700*H 20180614-101-05 REB Carved WFST-COVERAGE-TYPE-CD out of the
002800*H                     trailing filler so mutual-aid coverage
002900*H                     can be flagged without widening the
003000*H                     record; record length is unchanged.
003100*H
003200*H****************************************************************
003300 01  WFST-STATION-RECORD.
003400     05  WFST-ADDRESS                PIC X(40).
003500     05  WFST-STATION-NUMBER         PIC 9(04).
003600     05  WFST-COVERAGE-INFO.
003700         10  WFST-COVERAGE-TYPE-CD   PIC X(02).
003800             88  WFST-COVERAGE-PRIMARY        VALUE 'PR'.
003900             88  WFST-COVERAGE-MUTUAL-AID     VALUE 'MA'.
004000         10  FILLER                  PIC X(04).
004100*
004200* WFST-STATION-ALT - alphanumeric overlay of the station number,
004300* used by the coverage-lookup paragraphs when building STRING
004400* output for report headers without a numeric-to-display edit.
004500*
004600 01  WFST-STATION-ALT REDEFINES WFST-STATION-RECORD.
004700     05  FILLER                      PIC X(40).
004800     05  WFST-STATION-NUMBER-X       PIC X(04).
004900     05  FILLER                      PIC X(06).
005000
005100
005200
