000100*$CALL
000200 IDENTIFICATION  DIVISION.
000300 PROGRAM-ID.     FIREALRT.
000400 AUTHOR.         GOODWIN.
000500 INSTALLATION.   SAFETYNET EMERGENCY DISPATCH EXTRACTS.
000600 DATE-WRITTEN.   JAN 24, 1995.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - SEE LICENSE BANNER BELOW.
000900*@**20100811*******************************************
001000*@**
001100*@** Licensed Materials - Property of
001200*@** ExlService Holdings, Inc.
001300*@**
001400*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
001500*@**
001600*@** Contains confidential and trade secret information.
001700*@** Copyright notice is precautionary only and does not
001800*@** imply publication.
001900*@**
002000*@**20100811*******************************************
002100*
002200*D****************************************************************
002300*D                 PROGRAM DESCRIPTION
002400*D****************************************************************
002500*D
002600*D  FIREALRT builds the fire-alert extract for dispatch: given one
002700*D  ADDRESS, list every resident there with phone, age, meds and
002800*D  allergies, plus the single station number covering that
002900*D  address.  A missing FIRE-STATION row for the address, or a
003000*D  missing MEDICAL-RECORD row for any resident found, is a fatal
003100*D  lookup error - dispatch cannot be handed an incomplete alert.
003200*D
003300*D****************************************************************
003400*H****************************************************************
003500*H        PROGRAM HISTORY
003600*H****************************************************************
003700*H
003800*H 950124-301-01 GOODWIN New program.
003900*H 980722-301-03 P10 AUTOMATED NLS/MESSAGING CONVERSION.
004000*H 20020906-301-05 RDE Fujitsu port (auto-converted).
004100*H 20150302-301-08 TLH Split record layout into WFALCPY; age calc
004200*H                     pulled out of 4500-WRITE-ALERT-ENTRY into
004300*H                     its own paragraph for reuse.
004400*H
004500*H****************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.    IBM-AT.
005000 OBJECT-COMPUTER.    IBM-AT.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PERSON-FILE        ASSIGN TO PERSONIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS WFUNC-FILE-STATUS.
005900     SELECT FIRESTATION-FILE   ASSIGN TO FSTATNIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WFUNC-FILE-STATUS.
006200     SELECT MEDICAL-FILE       ASSIGN TO MEDRECIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS WFUNC-FILE-STATUS.
006500     SELECT EXTRACT-FILE       ASSIGN TO FIREALOT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS WFUNC-FILE-STATUS.
006800
006900************************************************************
007000*         FILE DEFINITIONS
007100************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  PERSON-FILE
007600     LABEL RECORDS ARE STANDARD.
007700 01  PERSON-IN-RECORD                PIC X(200).
007800
007900 FD  FIRESTATION-FILE
008000     LABEL RECORDS ARE STANDARD.
008100 01  FIRESTATION-IN-RECORD           PIC X(50).
008200
008300 FD  MEDICAL-FILE
008400     LABEL RECORDS ARE STANDARD.
008500 01  MEDICAL-IN-RECORD               PIC X(6080).
008600
008700 FD  EXTRACT-FILE
008800     LABEL RECORDS ARE STANDARD.
008900 01  EXTRACT-RECORD                  PIC X(6168).
009000
009100************************************************************
009200*         WORKING STORAGE
009300************************************************************
009400 WORKING-STORAGE SECTION.
009500
009600     COPY WWORKCPY.
009700     COPY WPERCPY.
009800     COPY WFSTCPY.
009900     COPY WMEDCPY.
010000     COPY WFALCPY.
010100
010200 01  WREQ-REQUEST-RECORD.
010300     05  WREQ-ADDRESS                PIC X(40).
010400     05  FILLER                      PIC X(10).
010500
010600 01  WTAB-PERSON-TABLE-CONTROL.
010700     05  WTAB-PERSON-COUNT           PIC S9(04) COMP VALUE ZERO.
010800     05  WTAB-PERSON-INDEX           PIC S9(04) COMP VALUE ZERO.
010900*
011000* WTAB-PERSON-CONTROL-ALT - byte view of the two counters, kept
011100* for the abend dump formatter (ILBOABN0 prints raw storage, not
011200* edited numerics).
011300*
011400 01  WTAB-PERSON-CONTROL-ALT REDEFINES WTAB-PERSON-TABLE-CONTROL.
011500     05  FILLER                      PIC X(08).
011600 01  WTAB-PERSON-TABLE.
011700     05  WTAB-PERSON-ENTRY           OCCURS 500 TIMES
011800                                      INDEXED BY WTAB-PX.
011900         10  WTAB-PERSON-ROW         PIC X(200).
012000         10  WTAB-PERSON-ROW-FIELDS REDEFINES WTAB-PERSON-ROW.
012100             15  WTAB-ROW-FIRST-NAME PIC X(30).
012200             15  WTAB-ROW-LAST-NAME  PIC X(30).
012300             15  WTAB-ROW-ADDRESS    PIC X(40).
012400             15  FILLER              PIC X(100).
012500
012600 01  WTAB-STATION-TABLE-CONTROL.
012700     05  WTAB-STATION-COUNT          PIC S9(04) COMP VALUE ZERO.
012800     05  WTAB-STATION-INDEX          PIC S9(04) COMP VALUE ZERO.
012900 01  WTAB-STATION-TABLE.
013000     05  WTAB-STATION-ENTRY          OCCURS 300 TIMES
013100                                      INDEXED BY WTAB-SX.
013200         10  WTAB-STATION-ROW        PIC X(50).
013300         10  WTAB-STATION-ROW-FIELDS REDEFINES WTAB-STATION-ROW.
013400             15  WTAB-ROW-ADDRESS-2  PIC X(40).
013500             15  WTAB-ROW-STATION-NO PIC 9(04).
013600             15  FILLER              PIC X(06).
013700
013800 01  WTAB-MEDICAL-TABLE-CONTROL.
013900     05  WTAB-MEDICAL-COUNT          PIC S9(04) COMP VALUE ZERO.
014000     05  WTAB-MEDICAL-INDEX          PIC S9(04) COMP VALUE ZERO.
014100*
014200* WTAB-MEDICAL-CONTROL-ALT - byte view of the same two counters,
014300* kept for the abend dump formatter.
014400*
014500 01  WTAB-MEDICAL-CONTROL-ALT
014550       REDEFINES WTAB-MEDICAL-TABLE-CONTROL.
014600     05  FILLER                      PIC X(08).
014700 01  WTAB-MEDICAL-TABLE.
014800     05  WTAB-MEDICAL-ENTRY          OCCURS 500 TIMES
014900                                      INDEXED BY WTAB-MX.
015000         10  WTAB-MEDICAL-ROW        PIC X(6080).
015100
015200 01  WWRK-ALERT-FIELDS.
015300     05  WWRK-STATION-NUMBER         PIC 9(04) VALUE ZERO.
015400     05  FILLER                      PIC X(10).
015500
015600******************************************************************
015700******************************************************************
015800 LINKAGE SECTION.
015900
016000 01  LK-REQUEST-RECORD               PIC X(50).
016100
016200******************************************************************
016300 PROCEDURE DIVISION USING LK-REQUEST-RECORD.
016400
016500******************************************************************
016600 0000-MAIN-LOGIC.
016700
016800     MOVE LK-REQUEST-RECORD          TO WREQ-REQUEST-RECORD.
016900
017000     PERFORM 1000-LOAD-MASTER-FILES.
017100     PERFORM 2000-FIND-STATION-FOR-ADDRESS.
017200     PERFORM 3000-BUILD-ALERT-EXTRACT.
017300
017400 0000-MAIN-LOGIC-EXIT.
017500     EXIT PROGRAM.
017600
017700******************************************************************
017800* 1000-LOAD-MASTER-FILES reads all three master files into
017900* working storage - the extract joins across them in memory.
018000******************************************************************
018100 1000-LOAD-MASTER-FILES.
018200
018300     MOVE ZERO                       TO WTAB-PERSON-COUNT.
018400     MOVE 'N'                        TO WWORK-EOF-SWITCH.
018500     OPEN INPUT PERSON-FILE.
018600     PERFORM 1100-READ-ONE-PERSON
018700         UNTIL WWORK-END-OF-FILE.
018800     CLOSE PERSON-FILE.
018900
019000     MOVE ZERO                       TO WTAB-STATION-COUNT.
019100     MOVE 'N'                        TO WWORK-EOF-SWITCH.
019200     OPEN INPUT FIRESTATION-FILE.
019300     PERFORM 1200-READ-ONE-STATION
019400         UNTIL WWORK-END-OF-FILE.
019500     CLOSE FIRESTATION-FILE.
019600
019700     MOVE ZERO                       TO WTAB-MEDICAL-COUNT.
019800     MOVE 'N'                        TO WWORK-EOF-SWITCH.
019900     OPEN INPUT MEDICAL-FILE.
020000     PERFORM 1300-READ-ONE-MEDICAL
020100         UNTIL WWORK-END-OF-FILE.
020200     CLOSE MEDICAL-FILE.
020300
020400     EXIT.
020500
020600******************************************************************
020700 1100-READ-ONE-PERSON.
020800
020900     READ PERSON-FILE
021000         AT END
021100             MOVE 'Y'                TO WWORK-EOF-SWITCH
021200         NOT AT END
021300             ADD 1                    TO WTAB-PERSON-COUNT
021400             SET WTAB-PX              TO WTAB-PERSON-COUNT
021500             MOVE PERSON-IN-RECORD    TO
021600                 WTAB-PERSON-ROW (WTAB-PX)
021700     END-READ.
021800
021900     EXIT.
022000
022100******************************************************************
022200 1200-READ-ONE-STATION.
022300
022400     READ FIRESTATION-FILE
022500         AT END
022600             MOVE 'Y'                TO WWORK-EOF-SWITCH
022700         NOT AT END
022800             ADD 1                    TO WTAB-STATION-COUNT
022900             SET WTAB-SX              TO WTAB-STATION-COUNT
023000             MOVE FIRESTATION-IN-RECORD TO
023100                 WTAB-STATION-ROW (WTAB-SX)
023200     END-READ.
023300
023400     EXIT.
023500
023600******************************************************************
023700 1300-READ-ONE-MEDICAL.
023800
023900     READ MEDICAL-FILE
024000         AT END
024100             MOVE 'Y'                TO WWORK-EOF-SWITCH
024200         NOT AT END
024300             ADD 1                    TO WTAB-MEDICAL-COUNT
024400             SET WTAB-MX              TO WTAB-MEDICAL-COUNT
024500             MOVE MEDICAL-IN-RECORD   TO
024600                 WTAB-MEDICAL-ROW (WTAB-MX)
024700     END-READ.
024800
024900     EXIT.
025000
025100******************************************************************
025200* 2000-FIND-STATION-FOR-ADDRESS abends if the address is not
025300* covered by any fire station - dispatch must never be handed
025400* an alert with no responding station.
025500******************************************************************
025600 2000-FIND-STATION-FOR-ADDRESS.
025700
025800     MOVE 'N'                        TO WWORK-FOUND-SWITCH.
025900
026000     PERFORM 2100-TEST-ONE-STATION
026100         VARYING WTAB-STATION-INDEX FROM 1 BY 1
026200         UNTIL WTAB-STATION-INDEX > WTAB-STATION-COUNT
026300             OR WWORK-RECORD-FOUND.
026400
026500     IF NOT WWORK-RECORD-FOUND
026600         DISPLAY 'FIREALRT - FIRE STATION NOT FOUND FOR ADDRESS'
026700         MOVE 301                    TO WWORK-ABEND-CODE
026800         CALL 'ILBOABN0' USING WWORK-ABEND-CODE
026900         STOP RUN
027000     END-IF.
027100
027200     EXIT.
027300
027400******************************************************************
027500 2100-TEST-ONE-STATION.
027600
027700     SET WTAB-SX                     TO WTAB-STATION-INDEX.
027800     MOVE WTAB-STATION-ROW (WTAB-SX) TO WFST-STATION-RECORD.
027900
028000     IF WFST-ADDRESS = WREQ-ADDRESS
028100         MOVE 'Y'                    TO WWORK-FOUND-SWITCH
028200         MOVE WFST-STATION-NUMBER    TO WWRK-STATION-NUMBER
028300     END-IF.
028400
028500     EXIT.
028600
028700******************************************************************
028800* 3000-BUILD-ALERT-EXTRACT emits one FIRE-ALERT-ENTRY for each
028900* resident of the requested address.
029000******************************************************************
029100 3000-BUILD-ALERT-EXTRACT.
029200
029300     OPEN OUTPUT EXTRACT-FILE.
029400
029500     PERFORM 3100-TEST-ONE-PERSON
029600         VARYING WTAB-PERSON-INDEX FROM 1 BY 1
029700         UNTIL WTAB-PERSON-INDEX > WTAB-PERSON-COUNT.
029800
029900     CLOSE EXTRACT-FILE.
030000
030100     EXIT.
030200
030300******************************************************************
030400 3100-TEST-ONE-PERSON.
030500
030600     SET WTAB-PX                     TO WTAB-PERSON-INDEX.
030700     MOVE WTAB-PERSON-ROW (WTAB-PX)  TO WPER-PERSON-RECORD.
030800
030900     IF WPER-ADDRESS = WREQ-ADDRESS
031000         PERFORM 4000-FIND-MEDICAL-FOR-PERSON
031100         PERFORM 4500-WRITE-ALERT-ENTRY
031200     END-IF.
031300
031400     EXIT.
031500
031600******************************************************************
031700* 4000-FIND-MEDICAL-FOR-PERSON abends if the resident has no
031800* matching medical record - see programming notes in the
031900* description block above.
032000******************************************************************
032100 4000-FIND-MEDICAL-FOR-PERSON.
032200
032300     MOVE 'N'                        TO WWORK-FOUND-SWITCH.
032400
032500     PERFORM 4100-TEST-ONE-MEDICAL
032600         VARYING WTAB-MEDICAL-INDEX FROM 1 BY 1
032700         UNTIL WTAB-MEDICAL-INDEX > WTAB-MEDICAL-COUNT
032800             OR WWORK-RECORD-FOUND.
032900
033000     IF NOT WWORK-RECORD-FOUND
033100         DISPLAY 'FIREALRT - MEDICAL RECORD NOT FOUND FOR PERSON'
033200         MOVE 302                    TO WWORK-ABEND-CODE
033300         CALL 'ILBOABN0' USING WWORK-ABEND-CODE
033400         STOP RUN
033500     END-IF.
033600
033700     EXIT.
033800
033900******************************************************************
034000 4100-TEST-ONE-MEDICAL.
034100
034200     SET WTAB-MX                     TO WTAB-MEDICAL-INDEX.
034300     MOVE WTAB-MEDICAL-ROW (WTAB-MX) TO WMED-MEDICAL-RECORD.
034400
034500     IF WMED-FIRST-NAME = WPER-FIRST-NAME
034600         AND WMED-LAST-NAME = WPER-LAST-NAME
034700         MOVE 'Y'                    TO WWORK-FOUND-SWITCH
034800     END-IF.
034900
035000     EXIT.
035100
035200******************************************************************
035300 4500-WRITE-ALERT-ENTRY.
035400
035500     MOVE SPACES                     TO WFAL-FIRE-ALERT-ENTRY.
035600     MOVE WPER-FIRST-NAME             TO WFAL-FIRST-NAME.
035700     MOVE WPER-LAST-NAME              TO WFAL-LAST-NAME.
035800     STRING WPER-ADDRESS             DELIMITED BY SIZE
035900         ' '                          DELIMITED BY SIZE
036000         WPER-ZIP                     DELIMITED BY SIZE
036100         ' '                          DELIMITED BY SIZE
036200         WPER-CITY                    DELIMITED BY SIZE
036300         INTO WFAL-ADDRESS-COMPLETE
036400     END-STRING.
036500     MOVE WPER-PHONE                  TO WFAL-PHONE.
036600     MOVE WMED-MED-COUNT              TO WFAL-MED-COUNT.
036700     MOVE WMED-ALG-COUNT              TO WFAL-ALG-COUNT.
036800     MOVE WMED-MEDICATIONS            TO WFAL-MEDICATIONS.
036900     MOVE WMED-ALLERGIES              TO WFAL-ALLERGIES.
037000     MOVE WWRK-STATION-NUMBER         TO WFAL-STATION-NUMBER.
037100
037200     MOVE WFAL-FIRE-ALERT-ENTRY       TO EXTRACT-RECORD.
037300     WRITE EXTRACT-RECORD.
037400
037500     EXIT.
037600
037700******************************************************************
037800*                                                                *
037900*                      E N D   O F   S O U R C E                 *
038000*                                                                *
038100******************************************************************
038200
038300
038400
038500
038600
