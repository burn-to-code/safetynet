000100*$CALL
000200 IDENTIFICATION  DIVISION.
000300 PROGRAM-ID.     MEDMAINT.
000400 AUTHOR.         D. ROSS.
000500 INSTALLATION.   SAFETYNET EMERGENCY DISPATCH EXTRACTS.
000600 DATE-WRITTEN.   SEPTEMBER 5, 1995.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - SEE LICENSE BANNER BELOW.
000900*@**20130101*******************************************
001000*@**
001100*@** Licensed Materials - Property of
001200*@** ExlService Holdings, Inc.
001300*@**
001400*@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.
001500*@**
001600*@** Contains confidential and trade secret information.
001700*@** Copyright notice is precautionary only and does not
001800*@** imply publication.
001900*@**
002000*@**20130101*******************************************
002100*
002200*D****************************************************************
002300*D                 PROGRAM DESCRIPTION
002400*D****************************************************************
002500*D
002600*D  MEDMAINT maintains the MEDICAL-RECORD master keyed by
002700*D  FIRST-NAME+LAST-NAME (the same PERSON-ID used by PERSMAIN -
002800*D  this file is joined to PERSON by that key in every alert
002900*D  extract).  UPDATE replaces BIRTH-DATE and the medication and
003000*D  allergy lists wholesale; it does not merge them.
003100*D
003200*D****************************************************************
003300*P****************************************************************
003400*P        PROGRAMMING NOTES
003500*P****************************************************************
003600*P
003700*P  DELETE of an unknown key IS rejected here (unlike PERSMAIN's
003800*P  person delete, which is a silent no-op) - see 4000-DELETE-
003900*P  MEDICAL below.  Confirmed correct with dispatch 2015-03-09.
004000*P
004100*P****************************************************************
004200*H****************************************************************
004300*H        PROGRAM HISTORY
004400*H****************************************************************
004500*H
004600*H 19950905-203-01 DAR New program.
004700*H 19990318-203-03 P10 AUTOMATED NLS/MESSAGING CONVERSION.
004800*H 20040216-203-05 DAR RAISED MEDICATIONS/ALLERGIES TABLE SIZE
004900*H                     FROM 10 TO 20 OCCURRENCES - CHRONIC CARE
005000*H                     CASES WERE TRUNCATING.
005100*H 20150302-203-08 TLH Split record layout into WMEDCPY.
005200*H
005300*H****************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.    IBM-AT.
005800 OBJECT-COMPUTER.    IBM-AT.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT MEDICAL-FILE      ASSIGN TO MEDRECIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WFUNC-FILE-STATUS.
006700     SELECT MEDICAL-OUT-FILE  ASSIGN TO MEDRECOT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WFUNC-FILE-STATUS.
007000
007100************************************************************
007200*         FILE DEFINITIONS
007300************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  MEDICAL-FILE
007800     LABEL RECORDS ARE STANDARD.
007900 01  MEDICAL-IN-RECORD                PIC X(6080).
008000
008100 FD  MEDICAL-OUT-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 01  MEDICAL-OUT-RECORD               PIC X(6080).
008400
008500************************************************************
008600*         WORKING STORAGE
008700************************************************************
008800 WORKING-STORAGE SECTION.
008900
009000     COPY WWORKCPY.
009100     COPY WMEDCPY.
009200
009300 01  WFUNC-AREAS.
009400     05  WFUNC-FUNCTION              PIC X(06) VALUE SPACES.
009500         88  WFUNC-IS-ADD                      VALUE 'ADD'.
009600         88  WFUNC-IS-UPDATE                   VALUE 'UPDATE'.
009700         88  WFUNC-IS-DELETE                   VALUE 'DELETE'.
009800     05  WFUNC-RETURN-CODE           PIC S9(04) COMP VALUE ZERO.
009900         88  WFUNC-OK                           VALUE ZERO.
010000         88  WFUNC-DUPLICATE-KEY                VALUE 4.
010100         88  WFUNC-KEY-NOT-FOUND                VALUE 8.
010200     05  WFUNC-FILE-STATUS           PIC X(02) VALUE '00'.
010300     05  FILLER                      PIC X(20).
010400
010500 01  WREQ-REQUEST-RECORD.
010600     05  WREQ-FIRST-NAME             PIC X(30).
010700     05  WREQ-LAST-NAME              PIC X(30).
010800     05  WREQ-BIRTH-DATE             PIC X(10).
010900     05  WREQ-MED-COUNT              PIC 9(02).
011000     05  WREQ-ALG-COUNT              PIC 9(02).
011100     05  WREQ-MEDICATIONS            PIC X(200) OCCURS 20 TIMES.
011200     05  WREQ-ALLERGIES              PIC X(100) OCCURS 20 TIMES.
011300     05  FILLER                      PIC X(06).
011400
011500 01  WREQ-REQUEST-KEY-VIEW REDEFINES WREQ-REQUEST-RECORD.
011600     05  WREQ-KEY-ID                 PIC X(60).
011700     05  FILLER                      PIC X(6020).
011800
011900 01  WTAB-MEDICAL-TABLE-CONTROL.
012000     05  WTAB-MEDICAL-MAX            PIC 9(04) VALUE 0500.
012100     05  WTAB-MEDICAL-COUNT          PIC S9(04) COMP VALUE ZERO.
012200     05  WTAB-MEDICAL-INDEX          PIC S9(04) COMP VALUE ZERO.
012300     05  WTAB-MATCH-INDEX            PIC S9(04) COMP VALUE ZERO.
012400*
012500* WTAB-MEDICAL-CONTROL-ALT - alphanumeric view of the same four
012600* counters, kept for the abend dump formatter.
012700*
012800 01  WTAB-MEDICAL-CONTROL-ALT
012850       REDEFINES WTAB-MEDICAL-TABLE-CONTROL.
012900     05  FILLER                      PIC X(16).
013000
013100 01  WTAB-MEDICAL-TABLE.
013200     05  WTAB-MEDICAL-ENTRY          OCCURS 500 TIMES
013300                                      INDEXED BY WTAB-MX.
013400         10  WTAB-MEDICAL-ROW        PIC X(6080).
013500         10  WTAB-MEDICAL-ROW-FIELDS REDEFINES WTAB-MEDICAL-ROW.
013600             15  WTAB-ROW-FIRST-NAME PIC X(30).
013700             15  WTAB-ROW-LAST-NAME  PIC X(30).
013800             15  WTAB-ROW-BIRTH-DATE PIC X(10).
013900             15  FILLER              PIC X(6010).
014000
014100******************************************************************
014200******************************************************************
014300 LINKAGE SECTION.
014400
014500 01  LK-REQUEST-RECORD               PIC X(6080).
014600
014700******************************************************************
014800 PROCEDURE DIVISION USING LK-REQUEST-RECORD.
014900
015000******************************************************************
015100 0000-MAIN-LOGIC.
015200
015300     MOVE LK-REQUEST-RECORD          TO WREQ-REQUEST-RECORD.
015400     PERFORM 1000-LOAD-MEDICAL-TABLE.
015500
015600     IF WFUNC-IS-ADD
015700         PERFORM 2000-ADD-MEDICAL
015800     ELSE IF WFUNC-IS-UPDATE
015900         PERFORM 3000-UPDATE-MEDICAL
016000     ELSE IF WFUNC-IS-DELETE
016100         PERFORM 4000-DELETE-MEDICAL
016200     END-IF
016300     END-IF
016400     END-IF.
016500
016600     IF WFUNC-OK
016700         PERFORM 8000-REWRITE-MEDICAL-FILE
016800     END-IF.
016900
017000 0000-MAIN-LOGIC-EXIT.
017100     EXIT PROGRAM.
017200
017300******************************************************************
017400 1000-LOAD-MEDICAL-TABLE.
017500
017600     MOVE ZERO                       TO WTAB-MEDICAL-COUNT.
017700     MOVE 'N'                        TO WWORK-EOF-SWITCH.
017800
017900     OPEN INPUT MEDICAL-FILE.
018000
018100     PERFORM 1100-READ-ONE-MEDICAL
018200         UNTIL WWORK-END-OF-FILE.
018300
018400     CLOSE MEDICAL-FILE.
018500
018600     EXIT.
018700
018800******************************************************************
018900 1100-READ-ONE-MEDICAL.
019000
019100     READ MEDICAL-FILE
019200         AT END
019300             MOVE 'Y'                TO WWORK-EOF-SWITCH
019400         NOT AT END
019500             ADD 1                    TO WTAB-MEDICAL-COUNT
019600             SET WTAB-MX              TO WTAB-MEDICAL-COUNT
019700             MOVE MEDICAL-IN-RECORD   TO
019800                 WTAB-MEDICAL-ROW (WTAB-MX)
019900     END-READ.
020000
020100     EXIT.
020200
020300******************************************************************
020400* 2000-ADD-MEDICAL rejects a duplicate MEDICAL-ID; otherwise the
020500* request record is appended as the next table occurrence.
020600******************************************************************
020700 2000-ADD-MEDICAL.
020800
020900     PERFORM 5000-FIND-MEDICAL-BY-KEY.
021000
021100     IF WWORK-RECORD-FOUND
021200         SET WFUNC-DUPLICATE-KEY     TO TRUE
021300     ELSE
021400         ADD 1                       TO WTAB-MEDICAL-COUNT
021500         SET WTAB-MX                 TO WTAB-MEDICAL-COUNT
021600         MOVE WREQ-REQUEST-RECORD    TO
021700             WTAB-MEDICAL-ROW (WTAB-MX)
021800         SET WFUNC-OK                TO TRUE
021900     END-IF.
022000
022100     EXIT.
022200
022300******************************************************************
022400* 3000-UPDATE-MEDICAL replaces BIRTH-DATE and the medication and
022500* allergy lists in full - no merge with the prior lists.
022600******************************************************************
022700 3000-UPDATE-MEDICAL.
022800
022900     PERFORM 5000-FIND-MEDICAL-BY-KEY.
023000
023100     IF WWORK-RECORD-FOUND
023200         MOVE WTAB-MEDICAL-ROW (WTAB-MATCH-INDEX)
023300                                     TO WMED-MEDICAL-RECORD
023400         MOVE WREQ-BIRTH-DATE        TO WMED-BIRTH-DATE
023500         MOVE WREQ-MED-COUNT         TO WMED-MED-COUNT
023600         MOVE WREQ-ALG-COUNT         TO WMED-ALG-COUNT
023700         MOVE WREQ-MEDICATIONS       TO WMED-MEDICATIONS
023800         MOVE WREQ-ALLERGIES         TO WMED-ALLERGIES
023900         MOVE WMED-MEDICAL-RECORD    TO
024000             WTAB-MEDICAL-ROW (WTAB-MATCH-INDEX)
024100         SET WFUNC-OK                TO TRUE
024200     ELSE
024300         SET WFUNC-KEY-NOT-FOUND     TO TRUE
024400     END-IF.
024500
024600     EXIT.
024700
024800******************************************************************
024900* 4000-DELETE-MEDICAL removes the matching occurrence.  An
025000* unknown key IS rejected here - see programming notes above.
025100******************************************************************
025200 4000-DELETE-MEDICAL.
025300
025400     PERFORM 5000-FIND-MEDICAL-BY-KEY.
025500
025600     IF WWORK-RECORD-FOUND
025700         PERFORM 4100-CLOSE-TABLE-GAP
025800             VARYING WTAB-MEDICAL-INDEX
025900             FROM WTAB-MATCH-INDEX BY 1
026000             UNTIL WTAB-MEDICAL-INDEX
026100                 NOT < WTAB-MEDICAL-COUNT
026200         SUBTRACT 1                  FROM WTAB-MEDICAL-COUNT
026300         SET WFUNC-OK                TO TRUE
026400     ELSE
026500         SET WFUNC-KEY-NOT-FOUND     TO TRUE
026600     END-IF.
026700
026800     EXIT.
026900
027000******************************************************************
027100 4100-CLOSE-TABLE-GAP.
027200
027300     SET WTAB-MX                     TO WTAB-MEDICAL-INDEX.
027400     MOVE WTAB-MEDICAL-ROW (WTAB-MX + 1)
027500                              TO WTAB-MEDICAL-ROW (WTAB-MX).
027600
027700     EXIT.
027800
027900******************************************************************
028000* 5000-FIND-MEDICAL-BY-KEY matches on FIRST-NAME+LAST-NAME,
028100* exact string, case-sensitive - the same PERSON-ID used to join
028200* this file to the resident master in every alert extract.
028300******************************************************************
028400 5000-FIND-MEDICAL-BY-KEY.
028500
028600     MOVE 'N'                        TO WWORK-FOUND-SWITCH.
028700     MOVE ZERO                       TO WTAB-MATCH-INDEX.
028800
028900     PERFORM 5100-TEST-ONE-MEDICAL
029000         VARYING WTAB-MEDICAL-INDEX FROM 1 BY 1
029100         UNTIL WTAB-MEDICAL-INDEX > WTAB-MEDICAL-COUNT
029200             OR WWORK-RECORD-FOUND.
029300
029400     EXIT.
029500
029600******************************************************************
029700 5100-TEST-ONE-MEDICAL.
029800
029900     SET WTAB-MX                     TO WTAB-MEDICAL-INDEX.
030000     MOVE WTAB-MEDICAL-ROW (WTAB-MX) TO WMED-MEDICAL-RECORD.
030100
030200     IF WMED-KEY-ID = WREQ-KEY-ID
030300         MOVE 'Y'                    TO WWORK-FOUND-SWITCH
030400         MOVE WTAB-MEDICAL-INDEX     TO WTAB-MATCH-INDEX
030500     END-IF.
030600
030700     EXIT.
030800
030900******************************************************************
031000* 8000-REWRITE-MEDICAL-FILE is the full table rewrite.
031100******************************************************************
031200 8000-REWRITE-MEDICAL-FILE.
031300
031400     OPEN OUTPUT MEDICAL-OUT-FILE.
031500
031600     PERFORM 8100-WRITE-ONE-MEDICAL
031700         VARYING WTAB-MEDICAL-INDEX FROM 1 BY 1
031800         UNTIL WTAB-MEDICAL-INDEX > WTAB-MEDICAL-COUNT.
031900
032000     CLOSE MEDICAL-OUT-FILE.
032100
032200     EXIT.
032300
032400******************************************************************
032500 8100-WRITE-ONE-MEDICAL.
032600
032700     SET WTAB-MX                     TO WTAB-MEDICAL-INDEX.
032800     MOVE WTAB-MEDICAL-ROW (WTAB-MX) TO MEDICAL-OUT-RECORD.
032900     WRITE MEDICAL-OUT-RECORD.
033000
033100     EXIT.
033200
033300******************************************************************
033400*                                                                *
033500*                      E N D   O F   S O U R C E                 *
033600*                                                                *
033700******************************************************************
033800
033900
034000
