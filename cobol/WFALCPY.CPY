000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WFALCPY - Fire-alert extract output.  One occurrence per
001800*D  resident at the requested address, carrying that resident's
001900*D  medical information and the single station number that
002000*D  covers the address.
002100*D
002200*D****************************************************************
002300*H****************************************************************
002400*H        COPY MEMBER HISTORY
002500*H****************************************************************
002600*H
002700*H 20150302-104-01 TLH New copy member for FIREALRT.
002800*H 20180614-104-05 REB Carved WFAL-MOBILITY-CD out of the
002900*H                     trailing filler so the dispatcher sees
003000*H                     who needs assisted egress; entry length
003100*H                     unchanged.
003200*H
003300*H****************************************************************
003400 01  WFAL-FIRE-ALERT-ENTRY.
003500     05  WFAL-FIRST-NAME             PIC X(30).
003600     05  WFAL-LAST-NAME              PIC X(30).
003700     05  WFAL-ADDRESS-COMPLETE       PIC X(72).
003800     05  WFAL-PHONE                  PIC X(20).
003900     05  WFAL-MED-COUNT              PIC 9(02).
004000     05  WFAL-ALG-COUNT              PIC 9(02).
004100     05  WFAL-MEDICATIONS            PIC X(200)
004200                                      OCCURS 20 TIMES.
004300     05  WFAL-ALLERGIES              PIC X(100)
004400                                      OCCURS 20 TIMES.
004500     05  WFAL-STATION-NUMBER         PIC 9(04).
004600     05  WFAL-MOBILITY-CD            PIC X(01).
004700         88  WFAL-MOBILITY-UNKNOWN            VALUE SPACE.
004800         88  WFAL-MOBILITY-ASSISTED           VALUE 'A'.
004900         88  WFAL-MOBILITY-BEDBOUND            VALUE 'B'.
005000     05  FILLER                      PIC X(07).
005100*
005200* WFAL-ENTRY-ALT - whole-record overlay, used by the abend
005300* paragraph to blank the entry in one MOVE when a medical-record
005400* lookup fails partway through building it.
005500*
005600 01  WFAL-ENTRY-ALT REDEFINES WFAL-FIRE-ALERT-ENTRY.
005700     05  FILLER                      PIC X(6168).
005800
005900
006000
