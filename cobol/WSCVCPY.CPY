000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WSCVCPY - Station-coverage extract output.  One detail
001800*D  occurrence per covered resident, plus a control footer
001900*D  record (same length as a detail line) carrying the adult
002000*D  and child head-counts for the station.
002100*D
002200*D****************************************************************
002300*H****************************************************************
002400*H        COPY MEMBER HISTORY
002500*H****************************************************************
002600*H
002700*H 20150302-105-01 TLH New copy member for STACOVER.
002800*H 20180614-105-03 REB Carved WSCV-RESIDENT-TYPE-CD out of the
002900*H                     trailing filler so the footer's
003000*H                     adult/child head-count can be traced
003100*H                     back to a per-detail code; entry and
003200*H                     footer length unchanged.
003300*H
003400*H****************************************************************
003500 01  WSCV-COVERAGE-ENTRY.
003600     05  WSCV-FIRST-NAME             PIC X(30).
003700     05  WSCV-LAST-NAME              PIC X(30).
003800     05  WSCV-ADDRESS-COMPLETE       PIC X(72).
003900     05  WSCV-PHONE                  PIC X(20).
004000     05  WSCV-RESIDENT-TYPE-CD       PIC X(01).
004100         88  WSCV-RESIDENT-ADULT              VALUE 'A'.
004200         88  WSCV-RESIDENT-MINOR              VALUE 'M'.
004300     05  FILLER                      PIC X(03).
004400*
004500* WSCV-COVERAGE-FOOTER - written once, after the last detail
004600* line, to carry the control total checked in
004700* 4000-VERIFY-CONTROL-TOTAL.
004800*
004900 01  WSCV-COVERAGE-FOOTER REDEFINES WSCV-COVERAGE-ENTRY.
005000     05  WSCV-FOOTER-LITERAL         PIC X(20)
005100                                      VALUE 'STATION TOTALS'.
005200     05  WSCV-ADULT-COUNT            PIC 9(06).
005300     05  WSCV-CHILD-COUNT            PIC 9(06).
005400     05  FILLER                      PIC X(124).
005500
005600
005700
