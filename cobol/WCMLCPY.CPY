000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WCMLCPY - Community-email extract output.  One list record
001800*D  is written per run; WCML-EMAIL-ENTRY holds the distinct
001900*D  email addresses of residents of the requested city.
002000*D
002100*D****************************************************************
002200*H****************************************************************
002300*H        COPY MEMBER HISTORY
002400*H****************************************************************
002500*H
002600*H 20150302-108-01 TLH New copy member for COMMMAIL.
002700*H 20180614-108-03 REB Carved WCML-LIST-STATUS-CD out of the
002800*H                     trailing filler so a partially-built
002900*H                     list (abended mid-scan) can be told apart
003000*H                     from a completed one; list length
003100*H                     unchanged.
003200*H
003300*H****************************************************************
003400 01  WCML-COMMUNITY-EMAIL-LIST.
003500     05  WCML-EMAIL-COUNT            PIC 9(03).
003600     05  WCML-EMAIL-ENTRY            PIC X(40)
003700                                      OCCURS 150 TIMES.
003800     05  WCML-LIST-STATUS-CD         PIC X(01).
003900         88  WCML-LIST-IN-PROGRESS            VALUE 'I'.
004000         88  WCML-LIST-COMPLETE               VALUE 'C'.
004100     05  FILLER                      PIC X(06).
004200*
004300* WCML-LIST-ALT - overlay used by the dedup paragraph to scan
004400* the list as a single long search field.
004500*
004600 01  WCML-LIST-ALT REDEFINES WCML-COMMUNITY-EMAIL-LIST.
004700     05  FILLER                      PIC X(03).
004800     05  WCML-LIST-TEXT              PIC X(6000).
004900     05  FILLER                      PIC X(07).
005000
005100
005200
