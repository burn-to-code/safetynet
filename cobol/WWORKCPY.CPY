000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WWORKCPY - generic work fields included by every program in
001800*D  the dispatch extract/maintenance suite: the run date, the
001900*D  age-calculation work area, and the common end-of-file/found/
002000*D  duplicate switches.
002100*D
002200*D****************************************************************
002300*H****************************************************************
002400*H        COPY MEMBER HISTORY
002500*H****************************************************************
002600*H
002700*H 20150126-101-01 TLH New copy member, split out of the first
002800*H                     extract program so the age-calc rules
002900*H                     stay identical across all of them.
003000*H
003100*H****************************************************************
003200 01  WWORK-DATE-FIELDS.
003300     05  WWORK-CURRENT-DATE.
003400         10  WWORK-CURRENT-YYYY      PIC 9(04).
003500         10  WWORK-CURRENT-MM        PIC 9(02).
003600         10  WWORK-CURRENT-DD        PIC 9(02).
003700     05  WWORK-BIRTH-DATE-EDIT.
003800         10  WWORK-BIRTH-MM          PIC 9(02).
003900         10  FILLER                  PIC X(01).
004000         10  WWORK-BIRTH-DD          PIC 9(02).
004100         10  FILLER                  PIC X(01).
004200         10  WWORK-BIRTH-YYYY        PIC 9(04).
004300     05  FILLER                      PIC X(10).
004400*
004500* WWORK-CURRENT-DATE-NUM - numeric (no-slash) overlay of the
004600* run date, used by the anniversary-not-reached test in
004700* 2900-CALCULATE-AGE.
004800*
004900 01  WWORK-CURRENT-DATE-NUM REDEFINES WWORK-DATE-FIELDS.
005000     05  WWORK-CURRENT-DATE-N8       PIC 9(08).
005100     05  FILLER                      PIC X(12).
005200*
005300 01  WWORK-SWITCHES.
005400     05  WWORK-EOF-SWITCH            PIC X(01) VALUE 'N'.
005500         88  WWORK-END-OF-FILE                 VALUE 'Y'.
005600     05  WWORK-FOUND-SWITCH          PIC X(01) VALUE 'N'.
005700         88  WWORK-RECORD-FOUND                VALUE 'Y'.
005800     05  WWORK-DUP-SWITCH            PIC X(01) VALUE 'N'.
005900         88  WWORK-DUPLICATE-FOUND             VALUE 'Y'.
006000     05  WWORK-BIRTH-VALID-SWITCH    PIC X(01) VALUE 'N'.
006100         88  WWORK-BIRTH-IS-VALID               VALUE 'Y'.
006200     05  FILLER                      PIC X(16).
006300*
006400 77  WWORK-AGE-YEARS                 PIC S9(03) COMP.
006500 77  WWORK-IS-MAJOR-SWITCH           PIC X(01) VALUE 'N'.
006600     88  WWORK-IS-MAJOR                        VALUE 'Y'.
006700 77  WWORK-ABEND-CODE                PIC S9(04) COMP VALUE ZERO.
006800
006900
