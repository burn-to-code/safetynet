000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WMEDCPY - Resident medical-record layout.  Keyed the same
001800*D  as WPERCPY (first+last name).  WMED-MED-COUNT and
001900*D  WMED-ALG-COUNT tell the join paragraphs how many of the
002000*D  twenty medication/allergy slots actually carry data; unused
002100*D  slots are left SPACES by the maintenance programs.
002200*D
002300*D****************************************************************
002400*H****************************************************************
002500*H        COPY MEMBER HISTORY
002600*H****************************************************************
002700*H
002800*H 20150126-101-01 TLH New copy member for medical-record tie-in.
002900*H 20170308-101-09 TLH Raised medication/allergy limit from 10
003000*H                     to 20 per request of dispatch ops.
003100*H 20180614-101-12 REB Carved WMED-RECORD-STATUS-CD out of the
003200*H                     trailing filler to flag a record pending
003300*H                     EMS review; record length unchanged.
003400*H
003500*H****************************************************************
003600 01  WMED-MEDICAL-RECORD.
003700     05  WMED-FIRST-NAME             PIC X(30).
003800     05  WMED-LAST-NAME              PIC X(30).
003900     05  WMED-BIRTH-DATE             PIC X(10).
004000     05  WMED-MED-COUNT              PIC 9(02).
004100     05  WMED-ALG-COUNT              PIC 9(02).                   101-09
004200     05  WMED-MEDICATIONS            PIC X(200)
004300                                      OCCURS 20 TIMES.            101-09
004400     05  WMED-ALLERGIES              PIC X(100)
004500                                      OCCURS 20 TIMES.            101-09
004600     05  WMED-RECORD-STATUS-CD       PIC X(02).
004700         88  WMED-STATUS-CURRENT                VALUE 'CR'.
004800         88  WMED-STATUS-PENDING-REVIEW         VALUE 'PR'.
004900     05  FILLER                      PIC X(04).
005000*
005100* WMED-MEDICAL-KEY-VIEW - flattened key view, parallel to
005200* WPER-PERSON-KEY-VIEW, so the join paragraphs can compare the
005300* two records' keys with a single field-to-field test.
005400*
005500 01  WMED-MEDICAL-KEY-VIEW REDEFINES WMED-MEDICAL-RECORD.
005600     05  WMED-KEY-ID                 PIC X(60).
005700     05  FILLER                      PIC X(6020).
005800
005900
006000
