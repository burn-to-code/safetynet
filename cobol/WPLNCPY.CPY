000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WPLNCPY - Person-by-last-name extract output.  One
001800*D  occurrence per resident whose last name matches the request
001900*D  (case-insensitive).
002000*D
002100*D****************************************************************
002200*H****************************************************************
002300*H        COPY MEMBER HISTORY
002400*H****************************************************************
002500*H
002600*H 20150302-107-01 TLH New copy member for PERSLNAM.
002700*H 20180614-107-03 REB Carved WPLN-MATCH-TYPE-CD out of the
002800*H                     trailing filler so a future case-
002900*H                     insensitive vs. exact match report can
003000*H                     tell which rule caught the row; entry
003100*H                     length unchanged.
003200*H
003300*H****************************************************************
003400 01  WPLN-LASTNAME-ENTRY.
003500     05  WPLN-LAST-NAME              PIC X(30).
003600     05  WPLN-ADDRESS                PIC X(40).
003700     05  WPLN-AGE                    PIC 9(03).
003800     05  WPLN-EMAIL                  PIC X(40).
003900     05  WPLN-MED-COUNT              PIC 9(02).
004000     05  WPLN-ALG-COUNT              PIC 9(02).
004100     05  WPLN-MEDICATIONS            PIC X(200)
004200                                      OCCURS 20 TIMES.
004300     05  WPLN-ALLERGIES              PIC X(100)
004400                                      OCCURS 20 TIMES.
004500     05  WPLN-MATCH-TYPE-CD          PIC X(01).
004600         88  WPLN-MATCH-EXACT                 VALUE 'E'.
004700         88  WPLN-MATCH-CASE-FOLD             VALUE 'C'.
004800     05  FILLER                      PIC X(06).
004900*
005000* WPLN-ENTRY-ALT - whole-record overlay for the initial
005100* SPACES-fill at the top of 3000-BUILD-LASTNAME-ENTRY.
005200*
005300 01  WPLN-ENTRY-ALT REDEFINES WPLN-LASTNAME-ENTRY.
005400     05  FILLER                      PIC X(6124).
005500
005600
005700
