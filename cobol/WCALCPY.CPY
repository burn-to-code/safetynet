000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WCALCPY - Child-alert extract output.  One occurrence per
001800*D  minor found at the requested address; WCAL-HOUSEHOLD-MEMBER
001900*D  carries the PERSON-ID of every other resident at that same
002000*D  address who shares the child's last name.
002100*D
002200*D****************************************************************
002300*H****************************************************************
002400*H        COPY MEMBER HISTORY
002500*H****************************************************************
002600*H
002700*H 20150302-102-01 TLH New copy member for CHLDALRT.
002800*H 20180614-102-04 REB Carved WCAL-MINOR-ALERT-LEVEL out of the
002900*H                     trailing filler so dispatch can flag a
003000*H                     child entry for priority callback; entry
003100*H                     length and OCCURS depth unchanged.
003200*H
003300*H****************************************************************
003400 01  WCAL-CHILD-ALERT-ENTRY.
003500     05  WCAL-FIRST-NAME             PIC X(30).
003600     05  WCAL-LAST-NAME              PIC X(30).
003700     05  WCAL-AGE                    PIC 9(03).
003800     05  WCAL-HOUSEHOLD-COUNT        PIC 9(02).
003900     05  WCAL-HOUSEHOLD-MEMBER       PIC X(61)
004000                                      OCCURS 40 TIMES.
004100     05  WCAL-MINOR-ALERT-LEVEL      PIC X(01).
004200         88  WCAL-ALERT-ROUTINE               VALUE 'R'.
004300         88  WCAL-ALERT-PRIORITY              VALUE 'P'.
004400     05  FILLER                      PIC X(06).
004500*
004600* WCAL-ENTRY-TEXT - flat-buffer overlay of the whole detail
004700* line, used when the entry is MOVEd to the print/extract
004800* area as a single field rather than group-by-group.
004900*
005000 01  WCAL-ENTRY-TEXT REDEFINES WCAL-CHILD-ALERT-ENTRY.
005100     05  FILLER                      PIC X(2512).
005200
005300
005400
