000100*@**20100811*******************************************
000200*@**
000300*@** Licensed Materials - Property of
000400*@** ExlService Holdings, Inc.
000500*@**
000600*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.
000700*@**
000800*@** Contains confidential and trade secret information.
000900*@** Copyright notice is precautionary only and does not
001000*@** imply publication.
001100*@**
001200*@**20100811*******************************************
001300*D****************************************************************
001400*D         COPY MEMBER DESCRIPTION
001500*D****************************************************************
001600*D
001700*D  WPALCPY - Phone-alert extract output.  One list record is
001800*D  written per run; WPAL-PHONE-ENTRY holds the distinct phone
001900*D  numbers, first-seen order preserved, for every resident
002000*D  covered by the requested station.
002100*D
002200*D****************************************************************
002300*H****************************************************************
002400*H        COPY MEMBER HISTORY
002500*H****************************************************************
002600*H
002700*H 20150302-103-01 TLH New copy member for PHONALRT.
002800*H 20180614-103-03 REB Carved WPAL-LIST-STATUS-CD out of the
002900*H                     trailing filler, same as the email list
003000*H                     in WCMLCPY, so an abended scan can be
003100*H                     told apart from a finished one; list
003200*H                     length unchanged.
003300*H
003400*H****************************************************************
003500 01  WPAL-PHONE-ALERT-LIST.
003600     05  WPAL-PHONE-COUNT            PIC 9(03).
003700     05  WPAL-PHONE-ENTRY            PIC X(20)
003800                                      OCCURS 150 TIMES.
003900     05  WPAL-LIST-STATUS-CD         PIC X(01).
004000         88  WPAL-LIST-IN-PROGRESS            VALUE 'I'.
004100         88  WPAL-LIST-COMPLETE               VALUE 'C'.
004200     05  FILLER                      PIC X(06).
004300*
004400* WPAL-LIST-ALT - overlay used by the dedup paragraph to scan
004500* the list as a single long search field instead of indexing
004600* one occurrence at a time.
004700*
004800 01  WPAL-LIST-ALT REDEFINES WPAL-PHONE-ALERT-LIST.
004900     05  FILLER                      PIC X(03).
005000     05  WPAL-LIST-TEXT              PIC X(3000).
005100     05  FILLER                      PIC X(07).
005200
005300
005400
